000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    GREEDY STORAGE-CHANGE PLANNER -- THE HOUSE-STANDARD dV      *
000400*    PLAN.  SIZES EACH DRAWDOWN MONTH INDEPENDENTLY IN 0.01 KM3  *
000500*    STEPS UNTIL PLANT CAPACITY CLEARS 105% OF GUARANTEE, SPLITS *
000600*    THE TOTAL DRAWDOWN VOLUME EVENLY OVER THE FILL MONTHS, THEN *
000700*    ROBS SURPLUS FILL MONTHS TO TOP UP DEFICIT FILL MONTHS.     *
000800*    CALLED BY WECDRV WHEN WEC-PLANNER-GREEDY IS THE SELECTED    *
000900*    STRATEGY (THE SHOP DEFAULT).                                *
001000*                                                                *
001100*    NOTE WELL -- THE REBALANCE STEP (3000) DELIBERATELY REUSES  *
001200*    THE NRL *ELEVATION* VALUE AS IF IT WERE A VOLUME WHEN IT    *
001300*    RECOMPUTES A SINGLE MONTH'S CAPACITY.  THIS LOOKS LIKE A    *
001400*    BUG BUT IT IS NOT -- IT REPRODUCES THE ORIGINAL RATING      *
001500*    WORKSHEET EXACTLY AND CHANGING IT WOULD MOVE THE ANSWER.    *
001600*    DO NOT "FIX" THIS WITHOUT TALKING TO THE HYDRO DIVISION.    *
001700*                                                                *
001800*    MAINTENANCE LOG                                             *
001900*    DATE       INIT  TICKET    DESCRIPTION                      *
002000*    ---------  ----  --------  ------------------------------- *
002100*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT -- DRAWDOWN SIZING   *
002200*                               AND EQUAL FILL SPLIT ONLY.        *
002300*    1991-09-02 RKT   WEC-0041  ADDED THE FILL-MONTH REBALANCE    *
002400*                               LOOP -- SOME FILL MONTHS WERE     *
002500*                               LANDING WELL BELOW GUARANTEE.     *
002600*    1994-02-08 HBC   WEC-0066  ADDED THE STALL GUARD IN 3110 --  *
002700*                               A SINGLE-FILL-MONTH YEAR SPUN     *
002800*                               FOREVER TRYING TO MOVE dV TO      *
002900*                               ITSELF.                           *
003000*    1997-05-20 HBC   WEC-0088  ADDED THE ANNUAL ZERO-SUM CHECK   *
003100*                               AND THE WEC-ZERO-SUM-SW FLAG.     *
003150*    2009-11-30 PJS   WEC-0152  WECDRV NOW ABENDS THE RUN WHEN    *
003160*                               THIS FLAG COMES BACK 'N' -- SEE   *
003170*                               THE NOTE AT 4000-ASSEMBLE-PLAN.   *
003200******************************************************************
003300 PROGRAM-ID.    WECGRDY.
003400 AUTHOR.        RON K. TREADWAY.
003500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
003600 DATE-WRITTEN.  03/14/89.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*----------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000*----------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005150*----------------------------------------------------------------*
005160*    WG-ITER IS THE REBALANCE-LOOP TRIP COUNTER -- ITS OWN JOB,   *
005170*    NOT PART OF ANY RECORD, SO IT STANDS ALONE.                  *
005180*----------------------------------------------------------------*
005190 77  WG-ITER                     PIC S9(4) COMP VALUE ZERO.
005200*----------------------------------------------------------------*
005300 01  WG-CONSTANTS.
005400     05  WG-SECONDS-PER-MONTH    PIC 9(07) COMP VALUE 2629800.
005500     05  WG-MAX-ITER             PIC S9(4) COMP VALUE 2000.
005510     05  FILLER                  PIC X(04).
005600*----------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005900     05  WG-FILL-COUNT           PIC S9(2) COMP VALUE ZERO.
006000     05  WG-MAX-CAP-IDX          PIC S9(2) COMP VALUE ZERO.
006100     05  WG-SCAN-IDX             PIC S9(2) COMP VALUE ZERO.
006200     05  WG-RECOMP-IDX           PIC S9(2) COMP VALUE ZERO.
006300     05  WG-SIZED-SW             PIC X(01) VALUE 'N'.
006400         88  WG-SIZED-OK             VALUE 'Y'.
006500     05  WG-STALL-SW             PIC X(01) VALUE 'N'.
006600     05  WS-WECI-DIRECTION       PIC X(01) VALUE 'F'.
006700     05  WS-WECI-INPUT-VALUE     PIC S9(7)V9(4) VALUE ZERO.
006800     05  WS-WECI-OUTPUT-VALUE    PIC S9(7)V9(4) VALUE ZERO.
006900     05  FILLER                  PIC X(05).
007000*----------------------------------------------------------------*
007100 01  WG-WORK-FIELDS.
007200     05  WG-Q-PLANT              PIC S9(6)V9(4) VALUE ZERO.
007300     05  WG-Q                    PIC S9(6)V9(4) VALUE ZERO.
007400     05  WG-Z-LOW                PIC S9(5)V9(4) VALUE ZERO.
007500     05  WG-Z-UP-BEG             PIC S9(5)V9(4) VALUE ZERO.
007600     05  WG-Z-UP-END             PIC S9(5)V9(4) VALUE ZERO.
007700     05  WG-Z-UP                 PIC S9(5)V9(4) VALUE ZERO.
007800     05  WG-HEAD                 PIC S9(4)V9(4) VALUE ZERO.
007900     05  WG-N-RAW                PIC S9(6)V9(4) VALUE ZERO.
008000     05  WG-N                    PIC S9(6)V9(4) VALUE ZERO.
008100     05  WG-TARGET               PIC S9(5)V9(4) VALUE ZERO.
008200     05  WG-REBAL-TARGET         PIC S9(5)V9(4) VALUE ZERO.
008300     05  WG-WORK-IMAGE REDEFINES WG-Q-PLANT
008400                                 PIC X(11).
008500     05  WG-TRAJ-VOL             PIC S9(5)V9(4) VALUE ZERO.
008600     05  WG-VOL-END              PIC S9(5)V9(4) VALUE ZERO.
008700     05  WG-VOL-FOR-HEAD         PIC S9(5)V9(4) VALUE ZERO.
008800     05  WG-TOTAL-DRAW           PIC S9(5)V9(4) VALUE ZERO.
008900     05  WG-FILL-SHARE           PIC S9(4)V9(4) VALUE ZERO.
009000     05  WG-MAX-CAP-VALUE        PIC S9(6)V9(4) VALUE ZERO.
009100     05  WG-SUM-CHECK            PIC S9(5)V9(4) VALUE ZERO.
009200     05  WG-SUM-CHECK-ABS        PIC S9(5)V9(4) VALUE ZERO.
009300     05  FILLER                  PIC X(06).
009400*----------------------------------------------------------------*
009500 01  WG-MONTH-TABLES.
009600     05  WG-DRAW-DV OCCURS 12 TIMES
009700                                 INDEXED BY WG-DRAW-IDX
009800                                 PIC S9(4)V9(4).
009900     05  WG-FILL-DV OCCURS 12 TIMES
010000                                 INDEXED BY WG-FILLDV-IDX
010100                                 PIC S9(4)V9(4).
010200     05  WG-FILL-CAP OCCURS 12 TIMES
010300                                 INDEXED BY WG-FILLCAP-IDX
010400                                 PIC S9(6)V9(4).
010500     05  WG-TABLE-IMAGE REDEFINES WG-DRAW-DV
010600                                 OCCURS 12 TIMES
010700                                 PIC X(08).
010800     05  FILLER                  PIC X(06).
010900*----------------------------------------------------------------*
011000 LINKAGE SECTION.
011100 COPY WECCURV.
011200 COPY WECMON.
011300*================================================================*
011400 PROCEDURE DIVISION USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
011500     WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES.
011600*----------------------------------------------------------------*
011700 0000-MAIN-ROUTINE.
011800*----------------------------------------------------------------*
011900     MOVE ZERO                  TO WG-TOTAL-DRAW.
012000     PERFORM 1000-SIZE-DRAWDOWN-MONTHS THRU 1000-EXIT.
012100     PERFORM 2000-ALLOCATE-FILL-EQUALLY THRU 2000-EXIT.
012200     PERFORM 3000-REBALANCE-FILL-MONTHS THRU 3000-EXIT.
012300     PERFORM 4000-ASSEMBLE-PLAN THRU 4000-EXIT.
012400     GOBACK.
012500*----------------------------------------------------------------*
012600 1000-SIZE-DRAWDOWN-MONTHS.
012700*----------------------------------------------------------------*
012800*    RULE U3-1.  EACH DRAWDOWN MONTH IS SIZED ON ITS OWN, HEAD    *
012900*    TAKEN AT THE NRL ELEVATION -- NOT THE SIMULATED TRAJECTORY.  *
013000*----------------------------------------------------------------*
013100     PERFORM 1100-SIZE-ONE-MONTH
013200         VARYING WM-IDX FROM 1 BY 1
013300         UNTIL WM-IDX GREATER THAN 12.
013400 1000-EXIT.
013500     EXIT.
013600*----------------------------------------------------------------*
013700 1100-SIZE-ONE-MONTH.
013800*----------------------------------------------------------------*
013900     IF WM-MODE-DRAWDOWN (WM-IDX)
014000         MOVE ZERO               TO WG-DRAW-DV (WM-IDX)
014100         MOVE ZERO               TO WG-ITER
014200         MOVE 'N'                TO WG-SIZED-SW
014300         PERFORM 1110-SIZE-ITERATION
014400             UNTIL WG-SIZED-OK OR WG-ITER GREATER THAN WG-MAX-ITER
014500         ADD WG-DRAW-DV (WM-IDX) TO WG-TOTAL-DRAW.
014600*----------------------------------------------------------------*
014700 1110-SIZE-ITERATION.
014800*----------------------------------------------------------------*
014900     ADD 1                      TO WG-ITER.
015000     COMPUTE WG-Q-PLANT =
015100         WM-DOM-INFLOW (WM-IDX) +
015200         (WG-DRAW-DV (WM-IDX) * 1000000000) / WG-SECONDS-PER-MONTH.
015300     PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT.
015400     MOVE 'F'                   TO WS-WECI-DIRECTION.
015500     MOVE WG-Q-PLANT            TO WS-WECI-INPUT-VALUE.
015600     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015700         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015800     MOVE WS-WECI-OUTPUT-VALUE  TO WG-Z-LOW.
015900     COMPUTE WG-HEAD = WL-NRL-LEVEL - WG-Z-LOW.
016000     COMPUTE WG-N-RAW ROUNDED = 8.5 * WG-Q-PLANT * WG-HEAD / 1000.
016100     IF WG-N-RAW GREATER THAN WL-INSTALLED-CAP
016200         MOVE WL-INSTALLED-CAP  TO WG-N
016300     ELSE
016400         MOVE WG-N-RAW          TO WG-N.
016500     COMPUTE WG-TARGET = 1.05 * WM-GUAR-CAPACITY (WM-IDX).
016600     IF WG-N NOT LESS THAN WG-TARGET
016700         SET WG-SIZED-OK        TO TRUE
016750     ELSE
016900         ADD 0.01               TO WG-DRAW-DV (WM-IDX).
017000*----------------------------------------------------------------*
017100 1050-BUILD-STOR-LOOKUP.
017200*----------------------------------------------------------------*
017300     MOVE WC-STOR-COUNT         TO LU-POINT-COUNT.
017400     PERFORM 1051-COPY-STOR-POINT
017500         VARYING LU-IDX FROM 1 BY 1
017600         UNTIL LU-IDX GREATER THAN WC-STOR-COUNT.
017700 1050-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------*
018000 1051-COPY-STOR-POINT.
018100*----------------------------------------------------------------*
018200     MOVE WC-STOR-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
018300     MOVE WC-STOR-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
018400*----------------------------------------------------------------*
018500 1060-BUILD-TAIL-LOOKUP.
018600*----------------------------------------------------------------*
018700     MOVE WC-TAIL-COUNT         TO LU-POINT-COUNT.
018800     PERFORM 1061-COPY-TAIL-POINT
018900         VARYING LU-IDX FROM 1 BY 1
019000         UNTIL LU-IDX GREATER THAN WC-TAIL-COUNT.
019100 1060-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 1061-COPY-TAIL-POINT.
019500*----------------------------------------------------------------*
019600     MOVE WC-TAIL-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
019700     MOVE WC-TAIL-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
019800*----------------------------------------------------------------*
019900 2000-ALLOCATE-FILL-EQUALLY.
020000*----------------------------------------------------------------*
020100*    RULE U3-2.  IF THERE ARE NO FILL MONTHS THE FILL PLAN IS    *
020200*    LEFT EMPTY -- THE ANNUAL ZERO-SUM CHECK IN 4000 WILL CATCH  *
020300*    THE RESULTING IMBALANCE.                                    *
020400*----------------------------------------------------------------*
020500     MOVE ZERO                  TO WG-FILL-COUNT.
020600     PERFORM 2010-COUNT-FILL-MONTH
020700         VARYING WM-IDX FROM 1 BY 1
020800         UNTIL WM-IDX GREATER THAN 12.
020900     IF WG-FILL-COUNT GREATER THAN ZERO
021000         COMPUTE WG-FILL-SHARE ROUNDED =
021100             WG-TOTAL-DRAW / WG-FILL-COUNT
021200     ELSE
021300         MOVE ZERO               TO WG-FILL-SHARE.
021400     PERFORM 2020-SET-FILL-SHARE
021500         VARYING WM-IDX FROM 1 BY 1
021600         UNTIL WM-IDX GREATER THAN 12.
021700 2000-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------*
022000 2010-COUNT-FILL-MONTH.
022100*----------------------------------------------------------------*
022200     IF WM-MODE-FILL (WM-IDX)
022300         ADD 1                   TO WG-FILL-COUNT.
022400*----------------------------------------------------------------*
022500 2020-SET-FILL-SHARE.
022600*----------------------------------------------------------------*
022700     IF WM-MODE-FILL (WM-IDX)
022800         MOVE WG-FILL-SHARE      TO WG-FILL-DV (WM-IDX)
022900     ELSE
023000         MOVE ZERO               TO WG-FILL-DV (WM-IDX).
023100*----------------------------------------------------------------*
023200 3000-REBALANCE-FILL-MONTHS.
023300*----------------------------------------------------------------*
023400*    RULE U3-3.  FIRST WALK THE FILL MONTHS ALONG A RUNNING      *
023500*    TRAJECTORY TO GET A STARTING CAPACITY FOR EACH; THEN ROB     *
023600*    THE BEST-OFF FILL MONTH 0.01 KM3 AT A TIME TO TOP UP EACH    *
023700*    DEFICIT FILL MONTH.                                          *
023800*----------------------------------------------------------------*
023900     MOVE WL-NRL-LEVEL           TO WG-TRAJ-VOL.
024000     PERFORM 3020-TRAJECTORY-ONE-MONTH
024100         VARYING WM-IDX FROM 1 BY 1
024200         UNTIL WM-IDX GREATER THAN 12.
024300     PERFORM 3100-REBALANCE-ONE-MONTH
024400         VARYING WM-IDX FROM 1 BY 1
024500         UNTIL WM-IDX GREATER THAN 12.
024600 3000-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 3020-TRAJECTORY-ONE-MONTH.
025000*----------------------------------------------------------------*
025100     IF WM-MODE-FILL (WM-IDX)
025200         COMPUTE WG-Q =
025300             WM-DOM-INFLOW (WM-IDX) -
025400             (WG-FILL-DV (WM-IDX) * 1000000000) /
025500                 WG-SECONDS-PER-MONTH
025600         COMPUTE WG-VOL-END = WG-TRAJ-VOL + WG-FILL-DV (WM-IDX)
025700         PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT
025800         MOVE 'F'                TO WS-WECI-DIRECTION
025900         MOVE WG-TRAJ-VOL        TO WS-WECI-INPUT-VALUE
026000         CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
026100             WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE
026200         MOVE WS-WECI-OUTPUT-VALUE TO WG-Z-UP-BEG
026300         PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT
026400         MOVE WG-VOL-END         TO WS-WECI-INPUT-VALUE
026500         CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
026600             WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE
026700         MOVE WS-WECI-OUTPUT-VALUE TO WG-Z-UP-END
026800         PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT
026900         MOVE WG-Q               TO WS-WECI-INPUT-VALUE
027000         CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
027100             WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE
027200         MOVE WS-WECI-OUTPUT-VALUE TO WG-Z-LOW
027300         COMPUTE WG-HEAD =
027400             ((WG-Z-UP-BEG + WG-Z-UP-END) / 2) - WG-Z-LOW
027500         COMPUTE WG-FILL-CAP (WM-IDX) ROUNDED =
027600             8.5 * WG-Q * WG-HEAD / 1000
027700         MOVE WG-VOL-END         TO WG-TRAJ-VOL.
027800*----------------------------------------------------------------*
027900 3100-REBALANCE-ONE-MONTH.
028000*----------------------------------------------------------------*
028100     IF WM-MODE-FILL (WM-IDX)
028200         COMPUTE WG-REBAL-TARGET = 1.05 * WM-GUAR-CAPACITY (WM-IDX)
028300         MOVE 'N'                TO WG-STALL-SW
028400         PERFORM 3110-REBALANCE-STEP
028500             UNTIL WG-FILL-CAP (WM-IDX) NOT LESS THAN
028600                       WG-REBAL-TARGET
028700                OR WG-FILL-DV (WM-IDX) LESS THAN 0.01
028800                OR WG-STALL-SW EQUAL 'Y'.
028900*----------------------------------------------------------------*
029000 3110-REBALANCE-STEP.
029100*----------------------------------------------------------------*
029200     PERFORM 3120-FIND-MAX-CAPACITY-MONTH THRU 3120-EXIT.
029300     IF WG-MAX-CAP-IDX EQUAL ZERO OR WG-MAX-CAP-IDX EQUAL WM-IDX
029400         MOVE 'Y'                TO WG-STALL-SW
029500     ELSE
029600         ADD 0.01                TO WG-FILL-DV (WG-MAX-CAP-IDX)
029700         SUBTRACT 0.01           FROM WG-FILL-DV (WM-IDX)
029800         MOVE WM-IDX             TO WG-RECOMP-IDX
029900         PERFORM 3200-RECOMPUTE-SINGLE-CAPACITY THRU 3200-EXIT
030000         MOVE WG-MAX-CAP-IDX     TO WG-RECOMP-IDX
030100         PERFORM 3200-RECOMPUTE-SINGLE-CAPACITY THRU 3200-EXIT.
030200*----------------------------------------------------------------*
030300 3120-FIND-MAX-CAPACITY-MONTH.
030400*----------------------------------------------------------------*
030500     MOVE ZERO                  TO WG-MAX-CAP-IDX.
030600     MOVE ZERO                  TO WG-MAX-CAP-VALUE.
030700     PERFORM 3130-CHECK-MAX-CAPACITY
030800         VARYING WG-SCAN-IDX FROM 1 BY 1
030900         UNTIL WG-SCAN-IDX GREATER THAN 12.
031000 3120-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------*
031300 3130-CHECK-MAX-CAPACITY.
031400*----------------------------------------------------------------*
031500     IF WM-MODE-FILL (WG-SCAN-IDX)
031600             AND WG-FILL-CAP (WG-SCAN-IDX) GREATER THAN
031700                     WG-MAX-CAP-VALUE
031800         MOVE WG-FILL-CAP (WG-SCAN-IDX) TO WG-MAX-CAP-VALUE
031900         MOVE WG-SCAN-IDX        TO WG-MAX-CAP-IDX.
032000*----------------------------------------------------------------*
032100 3200-RECOMPUTE-SINGLE-CAPACITY.
032200*----------------------------------------------------------------*
032300*    SINGLE-MONTH RECOMPUTE FORMULA -- USES THE NRL ELEVATION     *
032400*    AS A VOLUME, PER THE HOUSE NOTE AT THE TOP OF THIS PROGRAM.  *
032500*----------------------------------------------------------------*
032600     COMPUTE WG-Q =
032700         WM-DOM-INFLOW (WG-RECOMP-IDX) -
032800         (WG-FILL-DV (WG-RECOMP-IDX) * 1000000000) /
032900             WG-SECONDS-PER-MONTH.
033000     COMPUTE WG-VOL-FOR-HEAD =
033100         WL-NRL-LEVEL + WG-FILL-DV (WG-RECOMP-IDX).
033200     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
033300     MOVE 'F'                   TO WS-WECI-DIRECTION.
033400     MOVE WG-VOL-FOR-HEAD       TO WS-WECI-INPUT-VALUE.
033500     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
033600         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
033700     MOVE WS-WECI-OUTPUT-VALUE  TO WG-Z-UP.
033800     PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT.
033900     MOVE WG-Q                  TO WS-WECI-INPUT-VALUE.
034000     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
034100         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
034200     MOVE WS-WECI-OUTPUT-VALUE  TO WG-Z-LOW.
034300     COMPUTE WG-HEAD = WG-Z-UP - WG-Z-LOW.
034400     COMPUTE WG-FILL-CAP (WG-RECOMP-IDX) ROUNDED =
034500         8.5 * WG-Q * WG-HEAD / 1000.
034600 3200-EXIT.
034700     EXIT.
034800*----------------------------------------------------------------*
034900 4000-ASSEMBLE-PLAN.
035000*----------------------------------------------------------------*
035100*    RULE U3-4.  DRAWDOWN MONTHS CARRY A NEGATIVE dV, FILL        *
035200*    MONTHS A POSITIVE ONE.  THE ANNUAL SUM SHOULD SETTLE AT      *
035300*    0.0000 -- OUR WORKING PRECISION (4 DECIMAL PLACES) IS        *
035400*    ALREADY FINER THAN THE SOURCE WORKSHEET'S OWN TOLERANCE.     *
035500*----------------------------------------------------------------*
035600     PERFORM 4010-ASSEMBLE-ONE-MONTH
035700         VARYING WM-IDX FROM 1 BY 1
035800         UNTIL WM-IDX GREATER THAN 12.
035900     MOVE ZERO                  TO WG-SUM-CHECK.
036000     PERFORM 4020-ADD-TO-SUM
036100         VARYING WM-IDX FROM 1 BY 1
036200         UNTIL WM-IDX GREATER THAN 12.
036300     IF WG-SUM-CHECK LESS THAN ZERO
036400         COMPUTE WG-SUM-CHECK-ABS = 0 - WG-SUM-CHECK
036500     ELSE
036600         MOVE WG-SUM-CHECK       TO WG-SUM-CHECK-ABS.
036700     IF WG-SUM-CHECK-ABS GREATER THAN ZERO
036800         MOVE 'N'                TO WEC-ZERO-SUM-SW
036810*        WEC-0152 -- WECDRV ABENDS THE RUN ON THIS FLAG, SO THIS    *
036820*        PROGRAM ONLY LOGS THE NUMBER AND HANDS THE FLAG BACK.      *
036900         DISPLAY 'WECGRDY: ANNUAL SUM OF DV OUT OF TOLERANCE -- '
037000         DISPLAY WG-SUM-CHECK
037100     ELSE
037200         MOVE 'Y'                TO WEC-ZERO-SUM-SW.
037300 4000-EXIT.
037400     EXIT.
037500*----------------------------------------------------------------*
037600 4010-ASSEMBLE-ONE-MONTH.
037700*----------------------------------------------------------------*
037800     IF WM-MODE-DRAWDOWN (WM-IDX)
037900         COMPUTE WM-DV (WM-IDX) = 0 - WG-DRAW-DV (WM-IDX)
038000     ELSE
038100         MOVE WG-FILL-DV (WM-IDX) TO WM-DV (WM-IDX).
038200*----------------------------------------------------------------*
038300 4020-ADD-TO-SUM.
038400*----------------------------------------------------------------*
038500     ADD WM-DV (WM-IDX)          TO WG-SUM-CHECK.
