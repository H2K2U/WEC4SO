000100******************************************************************
000200*    WECCURV  --  GEOMETRY CURVE RECORD AND CURVE WORK TABLES     *
000300*                                                                *
000400*    ONE 'H' POINT PER STORAGE-CURVE ELEVATION, ONE 'L' POINT    *
000500*    PER TAILWATER-RATING POINT.  POINTS ARRIVE ASCENDING IN     *
000600*    POINT-X WITHIN EACH CURVE AND ARE FILED INTO WEC-STOR-CURVE *
000700*    OR WEC-TAIL-CURVE BY WECDRV AS THEY ARE READ.               *
000800*                                                                *
000900*    MAINTENANCE LOG                                             *
001000*    DATE       INIT  TICKET    DESCRIPTION                      *
001100*    ---------  ----  --------  ------------------------------- *
001200*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT, 6-POINT CURVES.     *
001300*    1991-09-02 RKT   WEC-0041  EXPANDED TO 9 POINTS/CURVE FOR   *
001400*                               THE NEW GEOMETRY-C VARIANT.      *
001500*    1998-11-30 LDM   WEC-Y2K1  NO DATE FIELDS IN THIS COPYBOOK  *
001600*                               -- VERIFIED Y2K-CLEAN, NO CHANGE.*
001700*    2003-06-05 PJS   WEC-0118  ADDED WC-CURVE-IMAGE REDEFINES   *
001800*                               FOR DUMP/TRACE OF A RAW POINT.   *
001900******************************************************************
002000*--------------------------------------------------------------*
002100*    FD-LEVEL IMAGE OF ONE GEOMETRY INPUT RECORD (LINE SEQL.)   *
002200*--------------------------------------------------------------*
002300 01  GEOMETRY-CURVE-REC.
002400     05  GC-CURVE-TYPE           PIC X(01).
002500         88  GC-IS-STORAGE-PT        VALUE 'H'.
002600         88  GC-IS-TAILWATER-PT      VALUE 'L'.
002700     05  GC-POINT-X              PIC S9(7)V9(3).
002800     05  GC-POINT-Y              PIC S9(5)V9(3).
002900     05  FILLER                  PIC X(05).
003000*--------------------------------------------------------------*
003100*    ONE CURVE'S WORKING TABLE -- UP TO 9 ASCENDING POINTS      *
003200*--------------------------------------------------------------*
003300 01  WEC-STOR-CURVE.
003400     05  WC-STOR-COUNT           PIC S9(2)  COMP VALUE ZERO.
003500     05  WC-STOR-POINT OCCURS 9 TIMES INDEXED BY WC-STOR-IDX.
003600         10  WC-STOR-X           PIC S9(7)V9(3).
003700         10  WC-STOR-Y           PIC S9(5)V9(3).
003800     05  WC-CURVE-IMAGE REDEFINES WC-STOR-POINT
003900                                 OCCURS 9 TIMES
004000                                 PIC X(18).
004100     05  FILLER                  PIC X(06).
004200*--------------------------------------------------------------*
004300 01  WEC-TAIL-CURVE.
004400     05  WC-TAIL-COUNT           PIC S9(2)  COMP VALUE ZERO.
004500     05  WC-TAIL-POINT OCCURS 9 TIMES INDEXED BY WC-TAIL-IDX.
004600         10  WC-TAIL-X           PIC S9(7)V9(3).
004700         10  WC-TAIL-Y           PIC S9(5)V9(3).
004800     05  WC-TAIL-IMAGE REDEFINES WC-TAIL-POINT
004900                                 OCCURS 9 TIMES
005000                                 PIC X(18).
005100     05  FILLER                  PIC X(06).
005200*--------------------------------------------------------------*
005300*    GENERIC SINGLE-CURVE AREA -- THE SHAPE WECINTP RECEIVES   *
005400*    ON EVERY CALL.  THE CALLER MOVES EITHER WEC-STOR-CURVE OR *
005500*    WEC-TAIL-CURVE'S CONTENT HERE (SEE WECDRV 3000 AND THE    *
005600*    CALLING PARAGRAPHS IN EACH COMPUTE SUBPROGRAM).            *
005700*--------------------------------------------------------------*
005800 01  WEC-LOOKUP-CURVE.
005900     05  LU-POINT-COUNT          PIC S9(2)  COMP VALUE ZERO.
006000     05  LU-POINT OCCURS 9 TIMES INDEXED BY LU-IDX.
006100         10  LU-POINT-X          PIC S9(7)V9(3).
006200         10  LU-POINT-Y          PIC S9(5)V9(3).
006300     05  FILLER                  PIC X(06).
