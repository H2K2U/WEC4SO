000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID.  WECSIM                                         *
000400*    AUTHOR.      RON K. TREADWAY                                *
000500*    INSTALLATION. MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION *
000600*    DATE-WRITTEN. 03/14/89.                                     *
000700*    DATE-COMPILED.                                              *
000800*    SECURITY.    NON-CONFIDENTIAL.                              *
000900*                                                                *
001000*    RESERVOIR SIMULATOR -- WALKS THE 12-MONTH dV PLAN (FROM      *
001100*    WHICHEVER PLANNER RAN) MONTH BY MONTH STARTING AT THE NRL    *
001200*    VOLUME, TURNING EACH MONTH'S dV INTO A BEGINNING AND ENDING  *
001300*    VOLUME, A HEAD, AND A PLANT OUTPUT CLAMPED TO THE INSTALLED  *
001400*    CAPACITY.  CARRIES THE ENDING VOLUME OF ONE MONTH INTO THE   *
001500*    BEGINNING OF THE NEXT.  BUILDS THE RESULT TABLE AND THE      *
001600*    ANNUAL TOTALS THAT WECDRV PRINTS -- THIS PROGRAM DOES NOT    *
001700*    TOUCH A PRINT FILE ITSELF.                                  *
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    DATE       INIT  TICKET    DESCRIPTION                      *
002100*    ---------  ----  --------  ------------------------------- *
002200*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT.                    *
002300*    1991-09-02 RKT   WEC-0041  ADDED THE 9-POINT GEOMETRY CALL   *
002400*                               AND THE RESULT-TABLE OUTPUT AREA. *
002500*    1994-02-08 HBC   WEC-0066  PICKS UP WEC-ROTATE-COUNT SO THE  *
002600*                               MONTH NUMBER PRINTED MATCHES THE  *
002700*                               ROTATED HYDRO-MONTH, NOT THE      *
002800*                               CALENDAR MONTH.                  *
002900*    1997-05-20 HBC   WEC-0088  ADDED WT-DEFICIT-COUNT.           *
003000*    1998-10-19 LDM   WEC-Y2K1  NO DATE FIELDS HERE -- VERIFIED   *
003100*                               Y2K-CLEAN, NO CHANGE REQUIRED.    *
003200******************************************************************
003300 PROGRAM-ID.    WECSIM.
003400 AUTHOR.        RON K. TREADWAY.
003500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
003600 DATE-WRITTEN.  03/14/89.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*----------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000*----------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300 01  WS-CONSTANTS.
005400     05  WS-SECONDS-PER-MONTH    PIC 9(07) COMP VALUE 2629800.
005500     05  FILLER                  PIC X(04).
005600*----------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  WS-MO                   PIC S9(2) COMP VALUE ZERO.
005900     05  WS-WECI-DIRECTION       PIC X(01) VALUE 'F'.
006000     05  WS-WECI-INPUT-VALUE     PIC S9(7)V9(4) VALUE ZERO.
006100     05  WS-WECI-OUTPUT-VALUE    PIC S9(7)V9(4) VALUE ZERO.
006200     05  FILLER                  PIC X(05).
006300*----------------------------------------------------------------*
006400 01  WS-WORK-FIELDS.
006500     05  WS-VOL-BEG              PIC S9(5)V9(4) VALUE ZERO.
006600     05  WS-VOL-END              PIC S9(5)V9(4) VALUE ZERO.
006700     05  WS-Z-UP-BEG             PIC S9(5)V9(3) VALUE ZERO.
006800     05  WS-Z-UP-END             PIC S9(5)V9(3) VALUE ZERO.
006900     05  WS-Z-UP-AVG             PIC S9(5)V9(3) VALUE ZERO.
007000     05  WS-Q-RES                PIC S9(6)V9(2) VALUE ZERO.
007100     05  WS-Q-PLANT              PIC S9(6)V9(2) VALUE ZERO.
007200     05  WS-Z-LOW                PIC S9(5)V9(3) VALUE ZERO.
007300     05  WS-HEAD                 PIC S9(4)V9(3) VALUE ZERO.
007400     05  WS-N-DOM-RAW            PIC S9(6)V9(2) VALUE ZERO.
007500     05  WS-N-PLANT-RAW          PIC S9(6)V9(2) VALUE ZERO.
007600     05  WS-SUM-N-PLANT          PIC S9(7)V9(2) VALUE ZERO.
007700     05  WS-WORK-IMAGE REDEFINES WS-VOL-BEG
007800                                 PIC X(09).
007900     05  FILLER                  PIC X(06).
008000*----------------------------------------------------------------*
008100 LINKAGE SECTION.
008200 COPY WECCURV.
008300 COPY WECMON.
008400 COPY WECRSLT.
008500*================================================================*
008600 PROCEDURE DIVISION USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
008700     WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES,
008800     WEC-RESULT-TABLE, WEC-TOTALS-AREA.
008900*----------------------------------------------------------------*
009000 0000-MAIN-ROUTINE.
009100*----------------------------------------------------------------*
009200     PERFORM 1000-INIT-TOTALS THRU 1000-EXIT.
009300     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
009400     MOVE 'I'                   TO WS-WECI-DIRECTION.
009500     MOVE WL-NRL-LEVEL          TO WS-WECI-INPUT-VALUE.
009600     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
009700         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
009800     MOVE WS-WECI-OUTPUT-VALUE  TO WS-VOL-BEG.
009900     PERFORM 2000-SIMULATE-ONE-MONTH
010000         VARYING WS-MO FROM 1 BY 1 UNTIL WS-MO GREATER THAN 12.
010100     PERFORM 3000-FINISH-TOTALS THRU 3000-EXIT.
010200     GOBACK.
010300*----------------------------------------------------------------*
010400 1000-INIT-TOTALS.
010500*----------------------------------------------------------------*
010600     MOVE ZERO                  TO WT-SUM-DV.
010700     MOVE ZERO                  TO WS-SUM-N-PLANT.
010800     MOVE ZERO                  TO WT-DEFICIT-COUNT.
010900     MOVE 12                    TO WT-MONTH-COUNT.
011000 1000-EXIT.
011100     EXIT.
011200*----------------------------------------------------------------*
011300 1050-BUILD-STOR-LOOKUP.
011400*----------------------------------------------------------------*
011500     MOVE WC-STOR-COUNT         TO LU-POINT-COUNT.
011600     PERFORM 1051-COPY-STOR-POINT
011700         VARYING LU-IDX FROM 1 BY 1
011800         UNTIL LU-IDX GREATER THAN WC-STOR-COUNT.
011900 1050-EXIT.
012000     EXIT.
012100*----------------------------------------------------------------*
012200 1051-COPY-STOR-POINT.
012300*----------------------------------------------------------------*
012400     MOVE WC-STOR-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
012500     MOVE WC-STOR-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
012600*----------------------------------------------------------------*
012700 1060-BUILD-TAIL-LOOKUP.
012800*----------------------------------------------------------------*
012900     MOVE WC-TAIL-COUNT         TO LU-POINT-COUNT.
013000     PERFORM 1061-COPY-TAIL-POINT
013100         VARYING LU-IDX FROM 1 BY 1
013200         UNTIL LU-IDX GREATER THAN WC-TAIL-COUNT.
013300 1060-EXIT.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 1061-COPY-TAIL-POINT.
013700*----------------------------------------------------------------*
013800     MOVE WC-TAIL-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
013900     MOVE WC-TAIL-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
014000*----------------------------------------------------------------*
014100 2000-SIMULATE-ONE-MONTH.
014200*----------------------------------------------------------------*
014300*    RULE U6 -- ONE MONTH'S PASS THROUGH THE RESERVOIR.  WS-MO    *
014400*    IS THE POSITION WITHIN THE ALREADY-ROTATED MONTH TABLE, NOT  *
014500*    THE CALENDAR MONTH -- WECMODE DID THE ROTATION IN U2-4.      *
014600*----------------------------------------------------------------*
014700     COMPUTE WS-VOL-END = WS-VOL-BEG + WM-DV (WS-MO).
014800     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
014900     MOVE 'F'                   TO WS-WECI-DIRECTION.
015000     MOVE WS-VOL-BEG            TO WS-WECI-INPUT-VALUE.
015100     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015200         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015300     MOVE WS-WECI-OUTPUT-VALUE  TO WS-Z-UP-BEG.
015400     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
015500     MOVE WS-VOL-END            TO WS-WECI-INPUT-VALUE.
015600     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015700         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015800     MOVE WS-WECI-OUTPUT-VALUE  TO WS-Z-UP-END.
015900     COMPUTE WS-Z-UP-AVG = (WS-Z-UP-BEG + WS-Z-UP-END) / 2.
016000     COMPUTE WS-Q-RES =
016100         0 - ((WM-DV (WS-MO) * 1000000000) / WS-SECONDS-PER-MONTH).
016200     COMPUTE WS-Q-PLANT = WM-DOM-INFLOW (WS-MO) + WS-Q-RES.
016300     PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT.
016400     MOVE WS-Q-PLANT            TO WS-WECI-INPUT-VALUE.
016500     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
016600         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
016700     MOVE WS-WECI-OUTPUT-VALUE  TO WS-Z-LOW.
016800     COMPUTE WS-HEAD = WS-Z-UP-AVG - WS-Z-LOW.
016900     COMPUTE WS-N-DOM-RAW ROUNDED =
017000         8.5 * WM-DOM-INFLOW (WS-MO) * WS-HEAD / 1000.
018000     COMPUTE WS-N-PLANT-RAW ROUNDED =
018100         8.5 * WS-Q-PLANT * WS-HEAD / 1000.
018200     IF WS-N-PLANT-RAW GREATER THAN WL-INSTALLED-CAP
018300         MOVE WL-INSTALLED-CAP  TO WS-N-PLANT-RAW.
018400     PERFORM 2100-FILE-RESULT-ENTRY THRU 2100-EXIT.
018500     ADD WM-DV (WS-MO)          TO WT-SUM-DV.
018600     ADD WS-N-PLANT-RAW         TO WS-SUM-N-PLANT.
018700     IF WS-N-PLANT-RAW LESS THAN WM-GUAR-CAPACITY (WS-MO)
018800         ADD 1                   TO WT-DEFICIT-COUNT.
018900     MOVE WS-VOL-END            TO WS-VOL-BEG.
019000*----------------------------------------------------------------*
019100 2100-FILE-RESULT-ENTRY.
019200*----------------------------------------------------------------*
019300     MOVE WM-MONTH-NO (WS-MO)    TO WR-MONTH (WS-MO).
019400     IF WM-MODE-DRAWDOWN (WS-MO)
019500         MOVE 'DRAWDOWN'         TO WR-MODE (WS-MO)
019600     ELSE
019700         MOVE 'FILL'             TO WR-MODE (WS-MO).
019800     MOVE WM-DOM-INFLOW (WS-MO)  TO WR-Q-DOM (WS-MO).
019900     MOVE WS-Q-RES               TO WR-Q-RES (WS-MO).
020000     MOVE WS-Q-PLANT             TO WR-Q-PLANT (WS-MO).
020100     MOVE WM-DV (WS-MO)          TO WR-DV (WS-MO).
020200     MOVE WS-VOL-BEG             TO WR-VOL-BEG (WS-MO).
020300     MOVE WS-VOL-END             TO WR-VOL-END (WS-MO).
020400     MOVE WS-Z-UP-BEG            TO WR-Z-UP-BEG (WS-MO).
020500     MOVE WS-Z-UP-END            TO WR-Z-UP-END (WS-MO).
020600     MOVE WS-Z-LOW               TO WR-Z-LOW (WS-MO).
020700     MOVE WS-HEAD                TO WR-HEAD (WS-MO).
020800     MOVE WS-N-DOM-RAW           TO WR-N-DOM (WS-MO).
020900     MOVE WM-GUAR-CAPACITY (WS-MO) TO WR-N-GUAR (WS-MO).
021000     MOVE WS-N-PLANT-RAW         TO WR-N-PLANT (WS-MO).
021100 2100-EXIT.
021200     EXIT.
021300*----------------------------------------------------------------*
021400 3000-FINISH-TOTALS.
021500*----------------------------------------------------------------*
021600     COMPUTE WT-MEAN-N-PLANT ROUNDED = WS-SUM-N-PLANT / 12.
021700 3000-EXIT.
021800     EXIT.
