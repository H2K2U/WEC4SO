000100******************************************************************
000200*    WECMON  --  LEVELS, MONTH SERIES AND PLANNER SWITCHES      *
000300*                                                                *
000400*    THIS IS THE COMMON AREA -- EVERY WEC COMPUTE SUBPROGRAM    *
000500*    (WECMODE, WECGRDY, WECDYNP, WECGWO, WECSIM) COPIES IT INTO *
000600*    ITS LINKAGE SECTION IN EXACTLY THIS ORDER SO THE USING     *
000700*    LIST IN THE CALL STATEMENT LINES UP.  DO NOT REORDER THE   *
000800*    01-LEVELS BELOW WITHOUT CHANGING EVERY CALL STATEMENT.     *
000900*                                                                *
001000*    MAINTENANCE LOG                                             *
001100*    DATE       INIT  TICKET    DESCRIPTION                      *
001200*    ---------  ----  --------  ------------------------------- *
001300*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT.                    *
001400*    1990-07-22 RKT   WEC-0019  ADDED WM-DV TO CARRY THE PLANNED *
001500*                               STORAGE CHANGE BACK TO WECDRV.   *
001600*    1994-02-08 HBC   WEC-0066  ADDED WEC-ROTATE-COUNT SO THE    *
001700*                               DRIVER CAN ECHO HOW FAR WECMODE  *
001800*                               ROTATED THE YEAR ON THE REPORT.  *
001900*    1998-10-19 LDM   WEC-Y2K2  HM-MONTH-NO IS A CALENDAR MONTH  *
002000*                               1-12, NOT A YEAR -- NO Y2K       *
002100*                               EXPOSURE, LOGGED PER STANDARD.   *
002200*    2006-04-11 PJS   WEC-0151  ADDED WEC-PLANNER-SW 88-LEVELS   *
002300*                               FOR THE DYNAMIC-PROGRAMMING AND  *
002400*                               GREY-WOLF PLANNER OPTIONS.       *
002500******************************************************************
002600*--------------------------------------------------------------*
002700*    FD-LEVEL IMAGE OF THE STATIC-LEVELS INPUT RECORD           *
002800*--------------------------------------------------------------*
002900 01  STATIC-LEVELS-REC.
003000     05  SL-NRL-LEVEL            PIC S9(5)V9(3).
003100     05  SL-DEAD-LEVEL           PIC S9(5)V9(3).
003200     05  SL-INSTALLED-CAP        PIC S9(5)V9(2).
003300     05  FILLER                  PIC X(10).
003400*--------------------------------------------------------------*
003500*    FD-LEVEL IMAGE OF ONE HYDRO-MONTH INPUT RECORD             *
003600*--------------------------------------------------------------*
003700 01  HYDRO-MONTH-REC.
003800     05  HM-MONTH-NO             PIC 9(02).
003900     05  HM-DOM-INFLOW           PIC S9(6)V9(2).
004000     05  HM-GUAR-CAPACITY        PIC S9(5)V9(2).
004100     05  FILLER                  PIC X(10).
004200*--------------------------------------------------------------*
004300*    WORKING LEVELS AREA -- RAISED LEVELS PLUS THE VOLUMES      *
004400*    THAT WECMODE/WECDYNP DERIVE FROM THEM BY INVERSE LOOKUP.   *
004500*--------------------------------------------------------------*
004600 01  WEC-LEVELS-AREA.
004700     05  WL-NRL-LEVEL            PIC S9(5)V9(3).
004800     05  WL-DEAD-LEVEL           PIC S9(5)V9(3).
004900     05  WL-INSTALLED-CAP        PIC S9(5)V9(2).
005000     05  WL-NRL-VOLUME           PIC S9(5)V9(4).
005100     05  WL-DEAD-VOLUME          PIC S9(5)V9(4).
005200     05  WL-LEVELS-IMAGE REDEFINES WL-NRL-LEVEL
005300                                 PIC X(08).
005400     05  FILLER                  PIC X(08).
005500*--------------------------------------------------------------*
005600*    THE 12-MONTH SERIES -- INFLOW, GUARANTEED CAPACITY, MODE   *
005700*    AND PLANNED DV, CARRIED TOGETHER SO A ROTATE OF THE YEAR   *
005800*    (RULE U2-4) MOVES ALL FOUR IN STEP.                        *
005900*--------------------------------------------------------------*
006000 01  WEC-MONTH-TABLE.
006100     05  WEC-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY WM-IDX.
006200         10  WM-MONTH-NO         PIC 9(02).
006300         10  WM-DOM-INFLOW       PIC S9(6)V9(2).
006400         10  WM-GUAR-CAPACITY    PIC S9(5)V9(2).
006500         10  WM-MODE             PIC X(08).
006600             88  WM-MODE-DRAWDOWN    VALUE 'DRAWDOWN'.
006700             88  WM-MODE-FILL        VALUE 'FILL    '.
006800         10  WM-DV               PIC S9(4)V9(4).
006900         10  FILLER              PIC X(05).
007000     05  WEC-MONTH-IMAGE REDEFINES WEC-MONTH-ENTRY
007100                                 OCCURS 12 TIMES
007200                                 PIC X(38).
007300*--------------------------------------------------------------*
007400*    PLANNER SELECTION AND ROTATION HOUSEKEEPING.               *
007500*--------------------------------------------------------------*
007600 01  WEC-SWITCHES.
007700     05  WEC-PLANNER-SW          PIC X(01) VALUE 'G'.
007800         88  WEC-PLANNER-GREEDY      VALUE 'G'.
007900         88  WEC-PLANNER-DYNPROG     VALUE 'D'.
008000         88  WEC-PLANNER-GREYWOLF    VALUE 'W'.
008100     05  WEC-ROTATE-SW           PIC X(01) VALUE 'N'.
008200         88  WEC-ROTATED             VALUE 'Y'.
008300     05  WEC-ROTATE-COUNT        PIC S9(2) COMP VALUE ZERO.
008400     05  WEC-ZERO-SUM-SW         PIC X(01) VALUE 'Y'.
008500         88  WEC-ZERO-SUM-OK         VALUE 'Y'.
008600     05  FILLER                  PIC X(05).
