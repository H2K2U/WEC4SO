000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    MONTH-MODE SELECTOR -- CLASSIFIES EACH MONTH OF THE ROTATED *
000400*    HYDROLOGICAL YEAR AS DRAWDOWN OR FILL, SMOOTHS OUT ISOLATED *
000500*    ONE-MONTH FILL BLIPS (INCLUDING ACROSS THE DEC/JAN SEAM),   *
000600*    AND ROTATES THE YEAR SO IT OPENS ON THE FIRST AUTUMN        *
000700*    DRAWDOWN MONTH.  CALLED ONCE BY WECDRV AHEAD OF WHICHEVER   *
000800*    dV PLANNER IS SELECTED.                                    *
000900*                                                                *
001000*    CLASSIFICATION ASSUMES THE RESERVOIR IS HELD AT NRL ALL     *
001100*    YEAR -- IT IS A RATING EXERCISE, NOT A SIMULATION -- SO     *
001200*    HEAD = NRL - TAILWATER(Q-DOM) FOR EVERY MONTH.              *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE       INIT  TICKET    DESCRIPTION                      *
001600*    ---------  ----  --------  ------------------------------- *
001700*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT, NO SMOOTHING.       *
001800*    1990-07-22 RKT   WEC-0019  ADDED THE INTERIOR SMOOTHING     *
001900*                               PASS -- OPS WAS SEEING ONE-MONTH *
002000*                               FILL BLIPS BETWEEN TWO DRAWDOWN   *
002100*                               MONTHS THAT MADE NO SENSE.        *
002200*    1994-02-08 HBC   WEC-0066  ADDED THE DEC/JAN CYCLIC EDGE     *
002300*                               SMOOTHING AND THE AUTUMN ROTATE.  *
002400*    1998-10-19 LDM   WEC-Y2K2  WM-MONTH-NO IS A CALENDAR MONTH,  *
002500*                               NOT A YEAR -- VERIFIED Y2K-CLEAN. *
002600*    2006-04-11 PJS   WEC-0151  NO CHANGE HERE FOR THE DP/GWO     *
002700*                               PLANNER OPTIONS -- LOGGED FOR     *
002800*                               CROSS-REFERENCE ONLY.             *
002850*    2009-11-30 PJS   WEC-0152  WS-POS AND WS-SRC-POS PULLED OUT  *
002860*                               OF THE 05-LEVEL GROUP AND MADE    *
002870*                               STANDALONE ITEMS -- ROTATE-POINT  *
002880*                               SUBSCRIPTS, NOT PART OF ANY       *
002890*                               RECORD.  NO LOGIC CHANGE.         *
002900******************************************************************
003000 PROGRAM-ID.    WECMODE.
003100 AUTHOR.        RON K. TREADWAY.
003200 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
003300 DATE-WRITTEN.  03/14/89.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800*----------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*----------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3096.
004200 OBJECT-COMPUTER. IBM-3096.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700*----------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004850*----------------------------------------------------------------*
004860*    WS-POS AND WS-SRC-POS ARE THE ROTATE-POINT SUBSCRIPTS --    *
004870*    EACH DOES ONE JOB AND BELONGS TO NO RECORD, SO EACH STANDS  *
004880*    ALONE.                                                      *
004890*----------------------------------------------------------------*
004895 77  WS-POS                      PIC S9(2) COMP VALUE ZERO.
004897 77  WS-SRC-POS                  PIC S9(2) COMP VALUE ZERO.
004900*----------------------------------------------------------------*
005000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005300     05  WECM-ROTATE-SW          PIC X(01) VALUE 'N'.
005400         88  WECM-ROTATE-FOUND       VALUE 'Y'.
005500     05  WS-Z-LOW                PIC S9(5)V9(4) VALUE ZERO.
005600     05  WS-HEAD                 PIC S9(4)V9(4) VALUE ZERO.
005700     05  WS-N-BYT                PIC S9(6)V9(4) VALUE ZERO.
005800     05  WS-MISC-IMAGE REDEFINES WS-N-BYT
005900                                 PIC X(10).
006000     05  WS-WECI-DIRECTION       PIC X(01) VALUE 'F'.
006100     05  WS-WECI-INPUT-VALUE     PIC S9(7)V9(4) VALUE ZERO.
006200     05  WS-WECI-OUTPUT-VALUE    PIC S9(7)V9(4) VALUE ZERO.
006300     05  FILLER                  PIC X(05).
006400*----------------------------------------------------------------*
006500 01  WS-MONTH-SCRATCH-TABLE.
006600     05  WS-MONTH-SCRATCH OCCURS 12 TIMES
006700                                 INDEXED BY WS-SCRATCH-IDX
006800                                 PIC X(38).
006900     05  FILLER                  PIC X(06).
007000*----------------------------------------------------------------*
007100 LINKAGE SECTION.
007200 COPY WECCURV.
007300 COPY WECMON.
007400*================================================================*
007500 PROCEDURE DIVISION USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
007600     WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES.
007700*----------------------------------------------------------------*
007800 0000-MAIN-ROUTINE.
007900*----------------------------------------------------------------*
008000     PERFORM 1000-CLASSIFY-MONTHS THRU 1000-EXIT.
008100     PERFORM 1200-SMOOTH-INTERIOR THRU 1200-EXIT.
008200     PERFORM 1300-SMOOTH-EDGES.
008300     PERFORM 1400-FIND-ROTATE-POINT THRU 1400-EXIT.
008400     GOBACK.
008500*----------------------------------------------------------------*
008600 1000-CLASSIFY-MONTHS.
008700*----------------------------------------------------------------*
008800     MOVE WC-TAIL-COUNT          TO LU-POINT-COUNT.
008900     PERFORM 1010-COPY-TAIL-POINT
009000         VARYING LU-IDX FROM 1 BY 1
009100         UNTIL LU-IDX GREATER THAN WC-TAIL-COUNT.
009200     PERFORM 1100-CLASSIFY-ONE-MONTH
009300         VARYING WM-IDX FROM 1 BY 1
009400         UNTIL WM-IDX GREATER THAN 12.
009500 1000-EXIT.
009600     EXIT.
009700*----------------------------------------------------------------*
009800 1010-COPY-TAIL-POINT.
009900*----------------------------------------------------------------*
010000     MOVE WC-TAIL-X (LU-IDX)     TO LU-POINT-X (LU-IDX).
010100     MOVE WC-TAIL-Y (LU-IDX)     TO LU-POINT-Y (LU-IDX).
010200*----------------------------------------------------------------*
010300 1100-CLASSIFY-ONE-MONTH.
010400*----------------------------------------------------------------*
010500*    RULE U2-1 -- PRIMARY CLASSIFICATION.  RESERVOIR ASSUMED     *
010600*    FULL (AT NRL) EVERY MONTH FOR THIS RATING PASS.             *
010700*----------------------------------------------------------------*
010800     MOVE 'F'                   TO WS-WECI-DIRECTION.
010900     MOVE WM-DOM-INFLOW (WM-IDX) TO WS-WECI-INPUT-VALUE.
011000     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
011100         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
011200     MOVE WS-WECI-OUTPUT-VALUE   TO WS-Z-LOW.
011300     COMPUTE WS-HEAD = WL-NRL-LEVEL - WS-Z-LOW.
011400     COMPUTE WS-N-BYT ROUNDED =
011500         8.5 * WM-DOM-INFLOW (WM-IDX) * WS-HEAD / 1000.
011600     IF WS-N-BYT LESS THAN WM-GUAR-CAPACITY (WM-IDX)
011700         SET WM-MODE-DRAWDOWN (WM-IDX) TO TRUE
011800     ELSE
011900         SET WM-MODE-FILL (WM-IDX)     TO TRUE.
012000*----------------------------------------------------------------*
012100 1200-SMOOTH-INTERIOR.
012200*----------------------------------------------------------------*
012300*    RULE U2-2 -- A SINGLE LEFT-TO-RIGHT PASS OVER MONTHS 2      *
012400*    THROUGH 11 (1-BASED); THE PASS SEES EARLIER CHANGES MADE     *
012500*    WITHIN THE SAME PASS, SO IT RUNS PARAGRAPH-AT-A-TIME IN      *
012600*    ASCENDING ORDER RATHER THAN OVER A SNAPSHOT.                 *
012700*----------------------------------------------------------------*
012800     PERFORM 1210-SMOOTH-ONE-INTERIOR
012900         VARYING WM-IDX FROM 2 BY 1
013000         UNTIL WM-IDX GREATER THAN 11.
013100 1200-EXIT.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 1210-SMOOTH-ONE-INTERIOR.
013500*----------------------------------------------------------------*
013600     IF WM-MODE-DRAWDOWN (WM-IDX - 1)
013700             AND WM-MODE-FILL     (WM-IDX)
013800             AND WM-MODE-DRAWDOWN (WM-IDX + 1)
013900         SET WM-MODE-DRAWDOWN (WM-IDX) TO TRUE.
014000*----------------------------------------------------------------*
014100 1300-SMOOTH-EDGES.
014200*----------------------------------------------------------------*
014300*    RULE U2-3 -- CYCLIC EDGE SMOOTHING, DEC/JAN SEAM.  THE       *
014400*    SECOND TEST SEES WHATEVER THE FIRST TEST LEFT IN MONTH 1.    *
014500*----------------------------------------------------------------*
014600     IF WM-MODE-DRAWDOWN (12) AND WM-MODE-FILL (1)
014700             AND WM-MODE-DRAWDOWN (2)
014800         SET WM-MODE-DRAWDOWN (1)  TO TRUE.
014900     IF WM-MODE-DRAWDOWN (11) AND WM-MODE-FILL (12)
015000             AND WM-MODE-DRAWDOWN (1)
015100         SET WM-MODE-DRAWDOWN (12) TO TRUE.
015200*----------------------------------------------------------------*
015300 1400-FIND-ROTATE-POINT.
015400*----------------------------------------------------------------*
015500*    RULE U2-4 -- FIRST OCTOBER-OR-LATER DRAWDOWN MONTH (TABLE   *
015600*    POSITION 10, 11 OR 12, 1-BASED) BECOMES THE NEW MONTH 1.    *
015700*    IF NONE EXISTS THE YEAR IS LEFT UNROTATED AND FLAGGED.       *
015800*----------------------------------------------------------------*
015900     MOVE ZERO                  TO WEC-ROTATE-COUNT.
016000     MOVE 'N'                   TO WECM-ROTATE-SW.
016100     PERFORM 1410-CHECK-ROTATE-MONTH
016200         VARYING WM-IDX FROM 10 BY 1
016300         UNTIL WM-IDX GREATER THAN 12 OR WECM-ROTATE-FOUND.
016400     IF WECM-ROTATE-FOUND
016500         PERFORM 1500-ROTATE-TABLES THRU 1500-EXIT
016600     ELSE
016700         DISPLAY 'WECMODE: NO OCTOBER-OR-LATER DRAWDOWN MONTH --'
016800         DISPLAY 'WECMODE: YEAR LEFT UNROTATED, PER RULE U2-4.'.
016900 1400-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------*
017200 1410-CHECK-ROTATE-MONTH.
017300*----------------------------------------------------------------*
017400     IF WM-MODE-DRAWDOWN (WM-IDX)
017500         COMPUTE WEC-ROTATE-COUNT = WM-IDX - 1
017600         SET WECM-ROTATE-FOUND TO TRUE.
017700*----------------------------------------------------------------*
017800 1500-ROTATE-TABLES.
017900*----------------------------------------------------------------*
018000     PERFORM 1510-ROTATE-ONE-ENTRY
018100         VARYING WS-POS FROM 1 BY 1
018200         UNTIL WS-POS GREATER THAN 12.
018300     PERFORM 1520-COPY-SCRATCH-BACK
018400         VARYING WS-POS FROM 1 BY 1
018500         UNTIL WS-POS GREATER THAN 12.
018600     SET WEC-ROTATED             TO TRUE.
018700 1500-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 1510-ROTATE-ONE-ENTRY.
019100*----------------------------------------------------------------*
019200     COMPUTE WS-SRC-POS = WS-POS + WEC-ROTATE-COUNT.
019300     IF WS-SRC-POS GREATER THAN 12
019400         SUBTRACT 12 FROM WS-SRC-POS.
019500     MOVE WEC-MONTH-IMAGE (WS-SRC-POS)
019600                             TO WS-MONTH-SCRATCH (WS-POS).
019700*----------------------------------------------------------------*
019800 1520-COPY-SCRATCH-BACK.
019900*----------------------------------------------------------------*
020000     MOVE WS-MONTH-SCRATCH (WS-POS) TO WEC-MONTH-IMAGE (WS-POS).
