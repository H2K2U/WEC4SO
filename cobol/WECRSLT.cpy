000100******************************************************************
000200*    WECRSLT  --  RESULT-DETAIL WORKING TABLE AND ANNUAL TOTALS *
000300*                                                                *
000400*    WECSIM BUILDS ONE ENTRY PER SIMULATED MONTH HERE, IN        *
000500*    ROTATED-YEAR ORDER, AND ROLLS THE THREE TOTALS AS IT GOES.  *
000600*    WECDRV COPIES THIS SAME AREA INTO WORKING-STORAGE SOLELY TO *
000700*    PRINT IT -- IT NEVER COMPUTES INTO IT DIRECTLY.              *
000800*                                                                *
000900*    MAINTENANCE LOG                                             *
001000*    DATE       INIT  TICKET    DESCRIPTION                      *
001100*    ---------  ----  --------  ------------------------------- *
001200*    1991-09-02 RKT   WEC-0041  ORIGINAL CUT, ALONGSIDE THE      *
001300*                               9-POINT GEOMETRY CHANGE.         *
001400*    1997-05-20 HBC   WEC-0088  ADDED WT-DEFICIT-COUNT PER THE   *
001500*                               REVISED MONTHLY REPORT FORMAT.   *
002200******************************************************************
002300*--------------------------------------------------------------*
002400 01  WEC-RESULT-TABLE.
002500     05  WEC-RESULT-ENTRY OCCURS 12 TIMES INDEXED BY WR-IDX.
002600         10  WR-MONTH            PIC 9(02).
002700         10  WR-MODE             PIC X(10).
002800         10  WR-Q-DOM            PIC S9(6)V9(2).
002900         10  WR-Q-RES            PIC S9(6)V9(2).
003000         10  WR-Q-PLANT          PIC S9(6)V9(2).
003100         10  WR-DV               PIC S9(4)V9(4).
003200         10  WR-VOL-BEG          PIC S9(5)V9(4).
003300         10  WR-VOL-END          PIC S9(5)V9(4).
003400         10  WR-Z-UP-BEG         PIC S9(5)V9(3).
003500         10  WR-Z-UP-END         PIC S9(5)V9(3).
003600         10  WR-Z-LOW            PIC S9(5)V9(3).
003700         10  WR-HEAD             PIC S9(4)V9(3).
003800         10  WR-N-DOM            PIC S9(6)V9(2).
003900         10  WR-N-GUAR           PIC S9(5)V9(2).
004000         10  WR-N-PLANT          PIC S9(6)V9(2).
004100         10  FILLER              PIC X(05).
004200     05  WEC-RESULT-IMAGE REDEFINES WEC-RESULT-ENTRY
004300                                 OCCURS 12 TIMES
004400                                 PIC X(121).
004500*--------------------------------------------------------------*
004600*    ANNUAL TOTALS -- SUM DV (SHOULD SETTLE AT 0.0000 FOR THE   *
004700*    GREEDY PLAN), MEAN PLANT CAPACITY, DEFICIT-MONTH COUNT.    *
004800*--------------------------------------------------------------*
004900 01  WEC-TOTALS-AREA.
005000     05  WT-SUM-DV               PIC S9(5)V9(4) VALUE ZERO.
005100     05  WT-MEAN-N-PLANT         PIC S9(6)V9(2) VALUE ZERO.
005200     05  WT-DEFICIT-COUNT        PIC S9(2) COMP VALUE ZERO.
005300     05  WT-MONTH-COUNT          PIC S9(2) COMP VALUE ZERO.
005400     05  FILLER                  PIC X(06).
