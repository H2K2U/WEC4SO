000100******************************************************************
000200*    WECCTL  --  PRINTER CONTROL FIELDS AND RUN-DATE AREA        *
000300*                                                                *
000400*    HOUSE-STANDARD CONTROL BLOCK, COPIED BY ANY PROGRAM THAT    *
000500*    WRITES A PRINT FILE.  WECDRV IS THE ONLY WEC PROGRAM THAT   *
000600*    COPIES IT TODAY.  THE RUN DATE IS PICKED UP WITH ACCEPT     *
000700*    FROM DATE IN 0100-GET-RUN-DATE -- SEE WECDRV.               *
000800*                                                                *
000900*    MAINTENANCE LOG                                             *
001000*    DATE       INIT  TICKET    DESCRIPTION                      *
001100*    ---------  ----  --------  ------------------------------- *
001200*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT, LIFTED FROM THE    *
001300*                               HOUSE PRINT-CONTROL SKELETON.    *
001400*    1998-10-19 LDM   WEC-Y2K2  WS-CURRENT-YY WIDENED TO 9(04)   *
001500*                               AND THE CENTURY DIGITS ARE NOW   *
001600*                               FILLED BY 0100-GET-RUN-DATE --   *
001700*                               ACCEPT FROM DATE ONLY RETURNS    *
001800*                               A 2-DIGIT YEAR, SO THE CENTURY   *
001900*                               IS FORCED TO 19/20 THERE.        *
002000*    2003-06-05 PJS   WEC-0118  ADDED TRIPLE-SPACE AND OVERPRINT *
002100*                               THOUGH WECDRV DOES NOT USE THEM  *
002200*                               YET -- KEPT FOR THE NEXT REPORT. *
002300******************************************************************
002400*--------------------------------------------------------------*
002500 01  WEC-PRINT-LINES.
002600     05  WEC-NEXT-REPORT-LINE        PIC X(132) VALUE SPACE.
002700*--------------------------------------------------------------*
002800*    RUN DATE, SPLIT MM/DD/YY BY ACCEPT FROM DATE, CENTURY-      *
002900*    EXPANDED BY 0100-GET-RUN-DATE BEFORE ANYTHING IS PRINTED.   *
003000*--------------------------------------------------------------*
003100 01  WEC-CURRENT-DATE-DATA.
003200     05  WEC-ACCEPT-DATE.
003300         10  WEC-ACCEPT-YY           PIC 9(02).
003400         10  WEC-ACCEPT-MM           PIC 9(02).
003500         10  WEC-ACCEPT-DD           PIC 9(02).
003600     05  WEC-CURRENT-YY              PIC 9(04).
003700     05  WEC-CURRENT-MM              PIC 9(02).
003800     05  WEC-CURRENT-DD              PIC 9(02).
003900     05  WEC-DATE-IMAGE REDEFINES WEC-CURRENT-YY
004000                                 PIC X(08).
004100     05  FILLER                      PIC X(04).
004200*--------------------------------------------------------------*
004300*    LINE/PAGE CONTROL -- ONE PAGE IS ENOUGH FOR A 12-MONTH      *
004400*    REPORT SO LINES-ON-PAGE IS SET GENEROUSLY HIGH.             *
004500*--------------------------------------------------------------*
004600 01  WEC-PRINTER-CONTROL-FIELDS.
004700     05  WEC-LINE-SPACEING           PIC 9(02) COMP VALUE 1.
004800     05  WEC-LINE-COUNT              PIC 9(03) COMP VALUE 999.
004900     05  WEC-LINES-ON-PAGE           PIC 9(02) COMP VALUE 40.
005000     05  WEC-PAGE-COUNT              PIC 9(02) COMP VALUE 1.
005100     05  WEC-TOP-OF-PAGE             PIC X(02) VALUE '1'.
005200     05  WEC-SINGLE-SPACE            PIC X(01) VALUE ' '.
005300     05  WEC-DOUBLE-SPACE            PIC X(01) VALUE '0'.
005400     05  WEC-TRIPLE-SPACE            PIC X(01) VALUE '-'.
005500     05  WEC-OVERPRINT               PIC X(01) VALUE '+'.
005600     05  FILLER                      PIC X(05).
