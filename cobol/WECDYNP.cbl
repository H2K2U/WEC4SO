000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    DYNAMIC-PROGRAMMING STORAGE-CHANGE PLANNER -- ALTERNATE TO  *
000400*    WECGRDY.  DISCRETIZES THE RESERVOIR INTO 0.1 KM3 STORAGE    *
000500*    STATES BETWEEN DEAD VOLUME AND NRL VOLUME AND RUNS A        *
000600*    FORWARD BELLMAN RECURSION, MONTH BY MONTH, MINIMIZING THE   *
000700*    SUM OF SQUARED GUARANTEED-CAPACITY DEFICITS.  THE PATH IS   *
000800*    BACKTRACKED FROM THE NRL STATE AT MONTH 13 (RETURN-TO-NRL   *
000900*    GOAL); IF THAT STATE NEVER GOT A FINITE COST THE CHEAPEST   *
001000*    REACHABLE FINAL STATE IS USED INSTEAD.  CALLED BY WECDRV    *
001100*    WHEN WEC-PLANNER-DYNPROG IS THE SELECTED STRATEGY.          *
001200*                                                                *
001300*    UNLIKE WECGRDY THIS PLANNER DOES NOT FORCE THE ANNUAL SUM   *
001400*    OF DV TO ZERO -- RETURN-TO-NRL IS A GOAL OF THE RECURSION,  *
001500*    NOT A HARD CONSTRAINT, SO THE RESULT IS ONLY APPROXIMATELY  *
001600*    BALANCED.  WEC-ZERO-SUM-SW IS SET REGARDLESS -- SEE 4000.   *
001700*                                                                *
001800*    MAINTENANCE LOG                                             *
001900*    DATE       INIT  TICKET    DESCRIPTION                      *
002000*    ---------  ----  --------  ------------------------------- *
002100*    1990-07-22 RKT   WEC-0020  ORIGINAL CUT -- MANAGEMENT WANTED *
002200*                               A SECOND OPINION ALONGSIDE THE    *
002300*                               GREEDY PLANNER FOR THE TOUGH      *
002400*                               DRY-YEAR VARIANTS.                *
002500*    1994-02-08 HBC   WEC-0067  WIDENED THE STATE GRID TABLE FROM *
002600*                               60 TO 100 ENTRIES -- THE LARGEST  *
002700*                               RESERVOIR VARIANT OVERFLOWED IT.  *
002800*    1998-10-19 LDM   WEC-Y2K1  NO DATE FIELDS HERE -- VERIFIED   *
002900*                               Y2K-CLEAN, NO CHANGE REQUIRED.    *
003000*    2003-06-05 PJS   WEC-0119  ADDED THE MIN-COST FALLBACK IN    *
003100*                               4010 -- A DRY VARIANT WAS NEVER   *
003200*                               REACHING THE NRL STATE AT MONTH   *
003300*                               13 AND THE PLANNER WAS ABENDING   *
003400*                               ON THE BACKTRACK.                 *
003500******************************************************************
003600 PROGRAM-ID.    WECDYNP.
003700 AUTHOR.        RON K. TREADWAY.
003800 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
003900 DATE-WRITTEN.  07/22/90.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*----------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*----------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300*----------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------*
005600 01  WD-CONSTANTS.
005700     05  WD-SECONDS-PER-MONTH    PIC 9(07) COMP VALUE 2629800.
005800     05  WD-MAX-STATES           PIC S9(3) COMP VALUE 100.
005900     05  WD-INFINITY             PIC S9(9)V9(2) VALUE 999999999.99.
005950     05  FILLER                  PIC X(04).
006000*----------------------------------------------------------------*
006100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006200     05  WD-T                    PIC S9(3) COMP VALUE ZERO.
006300     05  WD-NEXT-T               PIC S9(3) COMP VALUE ZERO.
006400     05  WD-I                    PIC S9(3) COMP VALUE ZERO.
006500     05  WD-J                    PIC S9(3) COMP VALUE ZERO.
006600     05  WD-K                    PIC S9(3) COMP VALUE ZERO.
006700     05  WD-STATE-COUNT          PIC S9(3) COMP VALUE ZERO.
006800     05  WD-START-IDX            PIC S9(3) COMP VALUE ZERO.
006900     05  WD-FINAL-IDX            PIC S9(3) COMP VALUE ZERO.
007000     05  WD-GRID-DONE-SW         PIC X(01) VALUE 'N'.
007100         88  WD-GRID-DONE-OK         VALUE 'Y'.
007200     05  WS-WECI-DIRECTION       PIC X(01) VALUE 'F'.
007300     05  WS-WECI-INPUT-VALUE     PIC S9(7)V9(4) VALUE ZERO.
007400     05  WS-WECI-OUTPUT-VALUE    PIC S9(7)V9(4) VALUE ZERO.
007500     05  FILLER                  PIC X(05).
007600*----------------------------------------------------------------*
007700 01  WD-WORK-FIELDS.
007800     05  WD-V-NRL                PIC S9(5)V9(4) VALUE ZERO.
007900     05  WD-V-DEAD               PIC S9(5)V9(4) VALUE ZERO.
008000     05  WD-GRID-LIMIT           PIC S9(5)V9(4) VALUE ZERO.
008100     05  WD-CANDIDATE-VOL        PIC S9(5)V9(4) VALUE ZERO.
008200     05  WD-DELTA-V              PIC S9(5)V9(4) VALUE ZERO.
008300     05  WD-Q                    PIC S9(6)V9(4) VALUE ZERO.
008400     05  WD-Z-LOW                PIC S9(5)V9(4) VALUE ZERO.
008500     05  WD-HEAD                 PIC S9(4)V9(4) VALUE ZERO.
008600     05  WD-N-RAW                PIC S9(6)V9(4) VALUE ZERO.
008700     05  WD-N                    PIC S9(6)V9(4) VALUE ZERO.
008800     05  WD-DEFICIT              PIC S9(6)V9(4) VALUE ZERO.
008900     05  WD-NEW-COST             PIC S9(9)V9(2) VALUE ZERO.
009000     05  WD-BEST-COST            PIC S9(9)V9(2) VALUE ZERO.
009100     05  WD-WORK-IMAGE REDEFINES WD-V-NRL
009200                                 PIC X(09).
009300     05  FILLER                  PIC X(06).
009400*----------------------------------------------------------------*
009500*    STATE GRID AND CACHED HEADWATER-AT-STATE TABLE -- BUILT     *
009600*    ONCE, REUSED ACROSS ALL 12 MONTHS OF THE RECURSION.         *
009700*----------------------------------------------------------------*
009800 01  WD-STATE-TABLES.
009900     05  WD-STATE-VOL OCCURS 100 TIMES
010000                                 PIC S9(5)V9(4).
010100     05  WD-HEAD-AT-STATE OCCURS 100 TIMES
010200                                 PIC S9(5)V9(4).
010300     05  WD-STATE-IMAGE REDEFINES WD-STATE-VOL
010400                                 OCCURS 100 TIMES
010500                                 PIC X(09).
010550     05  FILLER                  PIC X(04).
010600*----------------------------------------------------------------*
010700*    COST/PREDECESSOR LATTICE -- 13 MONTH-SLOTS (1-12 PLUS THE   *
010800*    RETURN-TO-NRL CHECK AT 13) BY UP TO 100 STORAGE STATES.     *
010900*----------------------------------------------------------------*
011000 01  WD-COST-TABLE.
011100     05  WD-COST OCCURS 13 TIMES.
011200         10  WD-COST-STATE OCCURS 100 TIMES
011300                                 PIC S9(9)V9(2).
011350     05  FILLER                  PIC X(04).
011400*----------------------------------------------------------------*
011500 01  WD-PRED-TABLE.
011600     05  WD-PRED OCCURS 13 TIMES.
011700         10  WD-PRED-STATE OCCURS 100 TIMES
011800                                 PIC S9(3) COMP.
011850     05  FILLER                  PIC X(04).
011900*----------------------------------------------------------------*
012000 01  WD-PATH-TABLE.
012100     05  WD-STATE-PATH OCCURS 13 TIMES
012200                                 PIC S9(3) COMP.
012250     05  FILLER                  PIC X(04).
012300*----------------------------------------------------------------*
012400 LINKAGE SECTION.
012500 COPY WECCURV.
012600 COPY WECMON.
012700*================================================================*
012800 PROCEDURE DIVISION USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
012900     WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES.
013000*----------------------------------------------------------------*
013100 0000-MAIN-ROUTINE.
013200*----------------------------------------------------------------*
013300     PERFORM 1000-COMPUTE-VOLUME-BOUNDS THRU 1000-EXIT.
013400     PERFORM 1100-BUILD-STATE-GRID THRU 1100-EXIT.
013500     COMPUTE WD-START-IDX ROUNDED =
013600         (WD-V-NRL - WD-V-DEAD) / 0.1 + 1.
013700     PERFORM 1200-PRECOMPUTE-HEAD-TABLE THRU 1200-EXIT.
013800     PERFORM 2000-INIT-COST-TABLE THRU 2000-EXIT.
013900     PERFORM 3000-RUN-BELLMAN-RECURSION THRU 3000-EXIT.
014000     PERFORM 4000-BACKTRACK-PLAN THRU 4000-EXIT.
014100     SET WEC-ZERO-SUM-OK        TO TRUE.
014200     GOBACK.
014300*----------------------------------------------------------------*
014400 1000-COMPUTE-VOLUME-BOUNDS.
014500*----------------------------------------------------------------*
014600*    RULE U4-1.  INVERT THE STORAGE CURVE (ELEVATION TO VOLUME)  *
014700*    AT THE NRL AND DEAD-STORAGE ELEVATIONS.                     *
014800*----------------------------------------------------------------*
014900     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
015000     MOVE 'I'                   TO WS-WECI-DIRECTION.
015100     MOVE WL-NRL-LEVEL          TO WS-WECI-INPUT-VALUE.
015200     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015300         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015400     MOVE WS-WECI-OUTPUT-VALUE  TO WD-V-NRL.
015500     MOVE WL-DEAD-LEVEL         TO WS-WECI-INPUT-VALUE.
015600     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015700         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015800     MOVE WS-WECI-OUTPUT-VALUE  TO WD-V-DEAD.
015900 1000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 1050-BUILD-STOR-LOOKUP.
016300*----------------------------------------------------------------*
016400     MOVE WC-STOR-COUNT         TO LU-POINT-COUNT.
016500     PERFORM 1051-COPY-STOR-POINT
016600         VARYING LU-IDX FROM 1 BY 1
016700         UNTIL LU-IDX GREATER THAN WC-STOR-COUNT.
016800 1050-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 1051-COPY-STOR-POINT.
017200*----------------------------------------------------------------*
017300     MOVE WC-STOR-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
017400     MOVE WC-STOR-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
017500*----------------------------------------------------------------*
017600 1060-BUILD-TAIL-LOOKUP.
017700*----------------------------------------------------------------*
017800     MOVE WC-TAIL-COUNT         TO LU-POINT-COUNT.
017900     PERFORM 1061-COPY-TAIL-POINT
018000         VARYING LU-IDX FROM 1 BY 1
018100         UNTIL LU-IDX GREATER THAN WC-TAIL-COUNT.
018200 1060-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 1061-COPY-TAIL-POINT.
018600*----------------------------------------------------------------*
018700     MOVE WC-TAIL-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
018800     MOVE WC-TAIL-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
018900*----------------------------------------------------------------*
019000 1100-BUILD-STATE-GRID.
019100*----------------------------------------------------------------*
019200*    RULE U4-2.  v(k) = V-DEAD + (k-1)*0.1 KM3, STOPPING BEFORE  *
019300*    THE FIRST GRID POINT THAT REACHES V-NRL + 0.05.             *
019400*----------------------------------------------------------------*
019500     COMPUTE WD-GRID-LIMIT = WD-V-NRL + 0.05.
019600     MOVE WD-V-DEAD              TO WD-STATE-VOL (1).
019700     MOVE 1                      TO WD-STATE-COUNT.
019800     MOVE 'N'                    TO WD-GRID-DONE-SW.
019900     PERFORM 1110-ADD-ONE-STATE
020000         UNTIL WD-GRID-DONE-OK
020100            OR WD-STATE-COUNT NOT LESS THAN WD-MAX-STATES.
020200 1100-EXIT.
020300     EXIT.
020400*----------------------------------------------------------------*
020500 1110-ADD-ONE-STATE.
020600*----------------------------------------------------------------*
020700     COMPUTE WD-CANDIDATE-VOL =
020800         WD-STATE-VOL (WD-STATE-COUNT) + 0.1.
020900     IF WD-CANDIDATE-VOL LESS THAN WD-GRID-LIMIT
021000         ADD 1                   TO WD-STATE-COUNT
021100         MOVE WD-CANDIDATE-VOL   TO WD-STATE-VOL (WD-STATE-COUNT)
021200     ELSE
021300         SET WD-GRID-DONE-OK     TO TRUE.
021400*----------------------------------------------------------------*
021500 1200-PRECOMPUTE-HEAD-TABLE.
021600*----------------------------------------------------------------*
021700*    HEADWATER ELEVATION AT EVERY GRID STATE, COMPUTED ONCE SO   *
021800*    THE BELLMAN LOOP IN 3000 NEVER HAS TO REBUILD THE STORAGE   *
021900*    LOOKUP CURVE -- THAT TABLE IS BUILT 12*100*100 TIMES LESS   *
022000*    OFTEN THIS WAY.                                             *
022100*----------------------------------------------------------------*
022200     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
022300     PERFORM 1210-PRECOMPUTE-ONE-HEAD
022400         VARYING WD-K FROM 1 BY 1
022500         UNTIL WD-K GREATER THAN WD-STATE-COUNT.
022600 1200-EXIT.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 1210-PRECOMPUTE-ONE-HEAD.
023000*----------------------------------------------------------------*
023100     MOVE 'F'                   TO WS-WECI-DIRECTION.
023200     MOVE WD-STATE-VOL (WD-K)   TO WS-WECI-INPUT-VALUE.
023300     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
023400         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
023500     MOVE WS-WECI-OUTPUT-VALUE  TO WD-HEAD-AT-STATE (WD-K).
023600*----------------------------------------------------------------*
023700 2000-INIT-COST-TABLE.
023800*----------------------------------------------------------------*
023900*    EVERY (MONTH-SLOT, STATE) STARTS AT INFINITE COST EXCEPT    *
024000*    SLOT 1 AT THE NRL START STATE, WHICH IS FREE.               *
024100*----------------------------------------------------------------*
024200     PERFORM 2010-INIT-ONE-MONTH-ROW
024300         VARYING WD-T FROM 1 BY 1
024400         UNTIL WD-T GREATER THAN 13.
024500     MOVE ZERO                  TO WD-COST-STATE (1, WD-START-IDX).
024600 2000-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 2010-INIT-ONE-MONTH-ROW.
025000*----------------------------------------------------------------*
025100     PERFORM 2020-INIT-ONE-STATE
025200         VARYING WD-K FROM 1 BY 1
025300         UNTIL WD-K GREATER THAN WD-STATE-COUNT.
025400*----------------------------------------------------------------*
025500 2020-INIT-ONE-STATE.
025600*----------------------------------------------------------------*
025700     MOVE WD-INFINITY           TO WD-COST-STATE (WD-T, WD-K).
025800     MOVE ZERO                  TO WD-PRED-STATE (WD-T, WD-K).
025900*----------------------------------------------------------------*
026000 3000-RUN-BELLMAN-RECURSION.
026100*----------------------------------------------------------------*
026200*    RULE U4-3.  FORWARD RECURSION, MONTH BY MONTH.  ONLY FROM-  *
026300*    STATES WITH A FINITE COST SO FAR ARE EXPANDED.              *
026400*----------------------------------------------------------------*
026500     PERFORM 3100-PROCESS-ONE-MONTH
026600         VARYING WD-T FROM 1 BY 1
026700         UNTIL WD-T GREATER THAN 12.
026800 3000-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 3100-PROCESS-ONE-MONTH.
027200*----------------------------------------------------------------*
027300     COMPUTE WD-NEXT-T = WD-T + 1.
027400     PERFORM 3110-PROCESS-ONE-FROM-STATE
027500         VARYING WD-I FROM 1 BY 1
027600         UNTIL WD-I GREATER THAN WD-STATE-COUNT.
027700*----------------------------------------------------------------*
027800 3110-PROCESS-ONE-FROM-STATE.
027900*----------------------------------------------------------------*
028000     IF WD-COST-STATE (WD-T, WD-I) LESS THAN WD-INFINITY
028100         PERFORM 3120-PROCESS-ONE-TRANSITION
028200             VARYING WD-J FROM 1 BY 1
028300             UNTIL WD-J GREATER THAN WD-STATE-COUNT.
028400*----------------------------------------------------------------*
028500 3120-PROCESS-ONE-TRANSITION.
028600*----------------------------------------------------------------*
028700     COMPUTE WD-DELTA-V = WD-STATE-VOL (WD-J) - WD-STATE-VOL (WD-I).
028800     COMPUTE WD-Q =
028900         WM-DOM-INFLOW (WD-T) -
029000         (WD-DELTA-V * 1000000000) / WD-SECONDS-PER-MONTH.
029100     PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT.
029200     MOVE 'F'                   TO WS-WECI-DIRECTION.
029300     MOVE WD-Q                  TO WS-WECI-INPUT-VALUE.
029400     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
029500         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
029600     MOVE WS-WECI-OUTPUT-VALUE  TO WD-Z-LOW.
029700     COMPUTE WD-HEAD =
029800         ((WD-HEAD-AT-STATE (WD-I) + WD-HEAD-AT-STATE (WD-J)) / 2)
029900             - WD-Z-LOW.
030000     COMPUTE WD-N-RAW ROUNDED = 8.5 * WD-Q * WD-HEAD / 1000.
030100     IF WD-N-RAW GREATER THAN WL-INSTALLED-CAP
030200         MOVE WL-INSTALLED-CAP  TO WD-N
030300     ELSE
030400         MOVE WD-N-RAW          TO WD-N.
030500     COMPUTE WD-DEFICIT = WM-GUAR-CAPACITY (WD-T) - WD-N.
030600     IF WD-DEFICIT LESS THAN ZERO
030700         MOVE ZERO               TO WD-DEFICIT.
030800     COMPUTE WD-NEW-COST =
030900         WD-COST-STATE (WD-T, WD-I) + (WD-DEFICIT * WD-DEFICIT).
031000     IF WD-NEW-COST LESS THAN WD-COST-STATE (WD-NEXT-T, WD-J)
031100         MOVE WD-NEW-COST        TO WD-COST-STATE (WD-NEXT-T, WD-J)
031200         MOVE WD-I               TO WD-PRED-STATE (WD-NEXT-T, WD-J).
031300*----------------------------------------------------------------*
031400 4000-BACKTRACK-PLAN.
031500*----------------------------------------------------------------*
031600*    RULE U4-4.  PREFER THE RETURN-TO-NRL STATE AT SLOT 13; FALL *
031700*    BACK TO WHICHEVER FINAL STATE CAME IN CHEAPEST.             *
031800*----------------------------------------------------------------*
031900     IF WD-COST-STATE (13, WD-START-IDX) LESS THAN WD-INFINITY
032000         MOVE WD-START-IDX       TO WD-FINAL-IDX
032100     ELSE
032200         PERFORM 4010-FIND-MIN-COST-STATE THRU 4010-EXIT.
032300     MOVE WD-FINAL-IDX           TO WD-STATE-PATH (13).
032400     PERFORM 4020-BACKTRACK-ONE-STEP
032500         VARYING WD-T FROM 12 BY -1
032600         UNTIL WD-T LESS THAN 1.
032700     PERFORM 4030-COMPUTE-ONE-DV
032800         VARYING WD-T FROM 1 BY 1
032900         UNTIL WD-T GREATER THAN 12.
033000 4000-EXIT.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 4010-FIND-MIN-COST-STATE.
033400*----------------------------------------------------------------*
033500     MOVE 1                      TO WD-FINAL-IDX.
033600     MOVE WD-COST-STATE (13, 1)  TO WD-BEST-COST.
033700     PERFORM 4011-CHECK-ONE-FINAL-STATE
033800         VARYING WD-K FROM 2 BY 1
033900         UNTIL WD-K GREATER THAN WD-STATE-COUNT.
034000 4010-EXIT.
034100     EXIT.
034200*----------------------------------------------------------------*
034300 4011-CHECK-ONE-FINAL-STATE.
034400*----------------------------------------------------------------*
034500     IF WD-COST-STATE (13, WD-K) LESS THAN WD-BEST-COST
034600         MOVE WD-COST-STATE (13, WD-K) TO WD-BEST-COST
034700         MOVE WD-K               TO WD-FINAL-IDX.
034800*----------------------------------------------------------------*
034900 4020-BACKTRACK-ONE-STEP.
035000*----------------------------------------------------------------*
035100     COMPUTE WD-NEXT-T = WD-T + 1.
035200     MOVE WD-PRED-STATE (WD-NEXT-T, WD-STATE-PATH (WD-NEXT-T))
035300                                 TO WD-STATE-PATH (WD-T).
035400*----------------------------------------------------------------*
035500 4030-COMPUTE-ONE-DV.
035600*----------------------------------------------------------------*
035700     COMPUTE WD-NEXT-T = WD-T + 1.
035800     COMPUTE WM-DV (WD-T) =
035900         WD-STATE-VOL (WD-STATE-PATH (WD-NEXT-T)) -
036000         WD-STATE-VOL (WD-STATE-PATH (WD-T)).
