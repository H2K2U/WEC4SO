000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID.  WECINTP                                        *
000400*    AUTHOR.      RON K. TREADWAY                                *
000500*    INSTALLATION. MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION *
000600*    DATE-WRITTEN. 03/14/89.                                     *
000700*    DATE-COMPILED.                                              *
000800*    SECURITY.    NON-CONFIDENTIAL.                              *
000900*                                                                *
001000*    PIECEWISE-LINEAR LOOKUP OVER A RESERVOIR GEOMETRY CURVE.    *
001100*    CALLED BY EVERY WEC COMPUTE SUBPROGRAM THAT HAS TO TURN A   *
001200*    VOLUME INTO A HEADWATER ELEVATION, A DISCHARGE INTO A       *
001300*    TAILWATER ELEVATION, OR AN ELEVATION INTO A VOLUME.  THE    *
001400*    CALLER BUILDS WEC-LOOKUP-CURVE (SEE WECCURV COPYBOOK) FROM  *
001500*    WHICHEVER CURVE APPLIES BEFORE MAKING THE CALL.             *
001600*                                                                *
001700*    WECI-DIRECTION  'F' = FORWARD  (X GIVEN, FIND Y)            *
001800*                    'I' = INVERSE  (Y GIVEN, FIND X)            *
001900*    POINTS MUST ARRIVE IN WEC-LOOKUP-CURVE SORTED ASCENDING ON  *
002000*    X -- WECDRV GUARANTEES THIS WHEN IT FILES THE CURVE.        *
002100*    OUT-OF-RANGE INPUTS ARE CLAMPED TO THE NEAREST END POINT    *
002200*    RATHER THAN EXTRAPOLATED -- SEE RULE U1-3.                  *
002300*                                                                *
002400*    MAINTENANCE LOG                                              *
002500*    DATE       INIT  TICKET    DESCRIPTION                      *
002600*    ---------  ----  --------  ------------------------------- *
002700*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT, FORWARD ONLY.      *
002800*    1990-07-22 RKT   WEC-0019  ADDED THE INVERSE DIRECTION SO   *
002900*                               WECMODE COULD TURN A RAISED      *
003000*                               LEVEL BACK INTO A VOLUME.        *
003100*    1998-11-30 LDM   WEC-Y2K1  NO DATE FIELDS HERE -- VERIFIED  *
003200*                               Y2K-CLEAN, NO CHANGE REQUIRED.   *
003300*    2003-06-05 PJS   WEC-0118  CLAMP OUT-OF-RANGE INPUTS TO THE *
003400*                               END POINTS INSTEAD OF ABENDING   *
003500*                               ON SUBSCRIPT OVERFLOW.            *
003600******************************************************************
003700 PROGRAM-ID.    WECINTP.
003800 AUTHOR.        RON K. TREADWAY.
003900 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
004000 DATE-WRITTEN.  03/14/89.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*----------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  WECI-IDX                PIC S9(2) COMP VALUE ZERO.
005900     05  WECI-BRACKET-LO         PIC S9(2) COMP VALUE ZERO.
006000     05  WECI-BRACKET-HI         PIC S9(2) COMP VALUE ZERO.
006100     05  WECI-FOUND-SW           PIC X(01) VALUE 'N'.
006200         88  WECI-BRACKET-FOUND      VALUE 'Y'.
006300     05  WECI-SLOPE              PIC S9(5)V9(6) VALUE ZERO.
006400     05  WECI-SLOPE-IMAGE REDEFINES WECI-SLOPE
006500                                 PIC X(11).
006600     05  FILLER                  PIC X(05).
006700*----------------------------------------------------------------*
006800 LINKAGE SECTION.
006900 COPY WECCURV.
007000*----------------------------------------------------------------*
007100 01  WECI-DIRECTION              PIC X(01).
007200     88  WECI-FORWARD                VALUE 'F'.
007300     88  WECI-INVERSE                VALUE 'I'.
007400 01  WECI-INPUT-VALUE            PIC S9(7)V9(4).
007500 01  WECI-OUTPUT-VALUE           PIC S9(7)V9(4).
007600*================================================================*
007700 PROCEDURE DIVISION USING WEC-LOOKUP-CURVE, WECI-DIRECTION,
007800     WECI-INPUT-VALUE, WECI-OUTPUT-VALUE.
007900*----------------------------------------------------------------*
008000 0000-MAIN-ROUTINE.
008100*----------------------------------------------------------------*
008200     MOVE ZERO                  TO WECI-OUTPUT-VALUE.
008300     MOVE 'N'                   TO WECI-FOUND-SW.
008400     IF WECI-FORWARD
008500         PERFORM 1000-FORWARD-LOOKUP THRU 1000-EXIT
008600     ELSE
008700         PERFORM 2000-INVERSE-LOOKUP THRU 2000-EXIT.
008800     GOBACK.
008900*----------------------------------------------------------------*
009000 1000-FORWARD-LOOKUP.
009100*----------------------------------------------------------------*
009200*    X IS GIVEN IN WECI-INPUT-VALUE, WE WANT THE Y THAT GOES     *
009300*    WITH IT.  CLAMP TO THE FIRST OR LAST POINT WHEN X FALLS     *
009400*    OUTSIDE THE TABLE -- RULE U1-3.                              *
009500*----------------------------------------------------------------*
009600     IF WECI-INPUT-VALUE NOT GREATER THAN LU-POINT-X (1)
009700         MOVE LU-POINT-Y (1)     TO WECI-OUTPUT-VALUE
009800         GO TO 1000-EXIT.
009900     IF WECI-INPUT-VALUE NOT LESS THAN
010000             LU-POINT-X (LU-POINT-COUNT)
010100         MOVE LU-POINT-Y (LU-POINT-COUNT) TO WECI-OUTPUT-VALUE
010200         GO TO 1000-EXIT.
010300     MOVE 1                     TO WECI-IDX.
010400     PERFORM 1100-FIND-FORWARD-BRACKET
010500         UNTIL WECI-BRACKET-FOUND
010600            OR WECI-IDX GREATER THAN LU-POINT-COUNT.
010700     IF WECI-BRACKET-FOUND
010800         PERFORM 1200-INTERPOLATE-FORWARD.
010900 1000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200 1100-FIND-FORWARD-BRACKET.
011300*----------------------------------------------------------------*
011400     IF WECI-INPUT-VALUE NOT GREATER THAN LU-POINT-X (WECI-IDX)
011500         MOVE WECI-IDX           TO WECI-BRACKET-HI
011600         COMPUTE WECI-BRACKET-LO = WECI-IDX - 1
011700         SET WECI-BRACKET-FOUND  TO TRUE
011800     ELSE
011900         ADD 1                   TO WECI-IDX.
012000*----------------------------------------------------------------*
012100 1200-INTERPOLATE-FORWARD.
012200*----------------------------------------------------------------*
012300     COMPUTE WECI-SLOPE ROUNDED =
012400         (LU-POINT-Y (WECI-BRACKET-HI) -
012500          LU-POINT-Y (WECI-BRACKET-LO)) /
012600         (LU-POINT-X (WECI-BRACKET-HI) -
012700          LU-POINT-X (WECI-BRACKET-LO)).
012800     COMPUTE WECI-OUTPUT-VALUE ROUNDED =
012900         LU-POINT-Y (WECI-BRACKET-LO) +
013000         WECI-SLOPE * (WECI-INPUT-VALUE -
013100             LU-POINT-X (WECI-BRACKET-LO)).
013200*----------------------------------------------------------------*
013300 2000-INVERSE-LOOKUP.
013400*----------------------------------------------------------------*
013500*    Y IS GIVEN IN WECI-INPUT-VALUE, WE WANT THE X THAT GOES     *
013600*    WITH IT -- SAME CLAMP-AND-BRACKET LOGIC AS 1000, BUT        *
013700*    SEARCHING THE Y COLUMN INSTEAD OF THE X COLUMN.              *
013800*----------------------------------------------------------------*
013900     IF WECI-INPUT-VALUE NOT GREATER THAN LU-POINT-Y (1)
014000         MOVE LU-POINT-X (1)     TO WECI-OUTPUT-VALUE
014100         GO TO 2000-EXIT.
014200     IF WECI-INPUT-VALUE NOT LESS THAN
014300             LU-POINT-Y (LU-POINT-COUNT)
014400         MOVE LU-POINT-X (LU-POINT-COUNT) TO WECI-OUTPUT-VALUE
014500         GO TO 2000-EXIT.
014600     MOVE 1                     TO WECI-IDX.
014700     PERFORM 2100-FIND-INVERSE-BRACKET
014800         UNTIL WECI-BRACKET-FOUND
014900            OR WECI-IDX GREATER THAN LU-POINT-COUNT.
015000     IF WECI-BRACKET-FOUND
015100         PERFORM 2200-INTERPOLATE-INVERSE.
015200 2000-EXIT.
015300     EXIT.
015400*----------------------------------------------------------------*
015500 2100-FIND-INVERSE-BRACKET.
015600*----------------------------------------------------------------*
015700     IF WECI-INPUT-VALUE NOT GREATER THAN LU-POINT-Y (WECI-IDX)
015800         MOVE WECI-IDX           TO WECI-BRACKET-HI
015900         COMPUTE WECI-BRACKET-LO = WECI-IDX - 1
016000         SET WECI-BRACKET-FOUND  TO TRUE
016100     ELSE
016200         ADD 1                   TO WECI-IDX.
016300*----------------------------------------------------------------*
016400 2200-INTERPOLATE-INVERSE.
016500*----------------------------------------------------------------*
016600     COMPUTE WECI-SLOPE ROUNDED =
016700         (LU-POINT-X (WECI-BRACKET-HI) -
016800          LU-POINT-X (WECI-BRACKET-LO)) /
016900         (LU-POINT-Y (WECI-BRACKET-HI) -
017000          LU-POINT-Y (WECI-BRACKET-LO)).
017100     COMPUTE WECI-OUTPUT-VALUE ROUNDED =
017200         LU-POINT-X (WECI-BRACKET-LO) +
017300         WECI-SLOPE * (WECI-INPUT-VALUE -
017400             LU-POINT-Y (WECI-BRACKET-LO)).
