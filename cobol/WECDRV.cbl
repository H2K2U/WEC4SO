000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID.  WECDRV                                         *
000400*    AUTHOR.      RON K. TREADWAY                                *
000500*    INSTALLATION. MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION *
000600*    DATE-WRITTEN. 03/14/89.                                     *
000700*    DATE-COMPILED.                                              *
000800*    SECURITY.    NON-CONFIDENTIAL.                              *
000900*                                                                *
001000*    ANNUAL RESERVOIR REGULATION RUN -- THE DRIVER.  READS THE   *
001100*    RESERVOIR GEOMETRY, THE STATIC LEVELS AND THE 12-MONTH      *
001200*    HYDROLOGICAL SERIES, RUNS THE MONTH-MODE CLASSIFIER, RUNS   *
001300*    WHICHEVER dV PLANNER WEC-PLANNER-SW SELECTS, SIMULATES THE  *
001400*    YEAR, AND PRINTS THE REGULATION REPORT.  ONE PAGE, TWELVE   *
001500*    DETAIL LINES, NO CONTROL BREAKS -- THE WHOLE REPORT IS ONE  *
001600*    PLANT-YEAR.                                                 *
001700*                                                                *
001800*    THE PLANNER CHOICE IS NOT A RUN-TIME PARAMETER -- IT IS     *
001900*    WHATEVER WEC-PLANNER-SW COMES UP HOLDING OUT OF WECMON      *
002000*    (COMPILED-IN DEFAULT 'G', GREEDY).  SITE OPS RELINKS WITH    *
002100*    A DIFFERENT VALUE CLAUSE WHEN THEY WANT THE DP OR GREY-WOLF  *
002200*    VARIANT FOR A SPECIAL STUDY -- SEE WEC-0151 BELOW.           *
002300*                                                                *
002400*    MAINTENANCE LOG                                             *
002500*    DATE       INIT  TICKET    DESCRIPTION                      *
002600*    ---------  ----  --------  ------------------------------- *
002700*    1989-03-14 RKT   WEC-0007  ORIGINAL CUT -- GREEDY PLANNER    *
002800*                               ONLY, SIX-POINT GEOMETRY.         *
002900*    1991-09-02 RKT   WEC-0041  NINE-POINT GEOMETRY, RESULT-      *
003000*                               TABLE REPORT IN PLACE OF THE OLD  *
003100*                               DISPLAY-ONLY OUTPUT.              *
003200*    1994-02-08 HBC   WEC-0066  PLANNER-NAME AND ROTATE-COUNT     *
003300*                               ADDED TO THE PAGE HEADING.        *
003400*    1997-05-20 HBC   WEC-0088  ADDED THE DEFICIT-MONTH COUNT TO  *
003500*                               THE TOTALS LINE.                  *
003600*    1998-10-19 LDM   WEC-Y2K2  0100-GET-RUN-DATE NOW EXPANDS THE *
003700*                               2-DIGIT ACCEPT-FROM-DATE YEAR     *
003800*                               INTO WEC-CURRENT-YY BEFORE ANY    *
003900*                               PRINTING HAPPENS.                 *
004000*    2003-06-05 PJS   WEC-0118  RECORD-COUNT CHECK ON HYDRO --    *
004100*                               WAS ABENDING ON SUBSCRIPT RANGE   *
004200*                               WHEN A SHORT FILE CAME IN FROM    *
004300*                               DATA ENTRY.                       *
004400*    2006-04-11 PJS   WEC-0151  CALL SWITCH FOR THE DP AND GREY-  *
004500*                               WOLF PLANNER OPTIONS.             *
004550*    2009-11-30 PJS   WEC-0152  GREEDY PLANNER FLAGGING A BAD     *
004560*                               ANNUAL SUM NO LONGER JUST PRINTS  *
004570*                               A WARNING AND KEEPS GOING -- THE  *
004580*                               RUN NOW ABENDS BEFORE THE         *
004590*                               SIMULATION STEP.  AUDIT CAUGHT A  *
004595*                               REPORT THAT WENT OUT THE DOOR     *
004596*                               OFF A PLAN THAT NEVER BALANCED.   *
004600******************************************************************
004700 PROGRAM-ID.    WECDRV.
004800 AUTHOR.        RON K. TREADWAY.
004900 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
005000 DATE-WRITTEN.  03/14/89.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*----------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*----------------------------------------------------------------*
005800 SOURCE-COMPUTER. IBM-3096.
005900 OBJECT-COMPUTER. IBM-3096.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*----------------------------------------------------------------*
006300 INPUT-OUTPUT SECTION.
006400*----------------------------------------------------------------*
006500 FILE-CONTROL.
006600     SELECT GEOMETRY-FILE ASSIGN TO GEOMETRY
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS WS-GEOMETRY-STATUS.
006900*
007000     SELECT LEVELS-FILE ASSIGN TO LEVELS
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-LEVELS-STATUS.
007300*
007400     SELECT HYDRO-FILE ASSIGN TO HYDRO
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-HYDRO-STATUS.
007700*
007800     SELECT REPORT-FILE ASSIGN TO REPORT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS  IS WS-REPORT-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300*----------------------------------------------------------------*
008400 FILE SECTION.
008500*----------------------------------------------------------------*
008600 FD  GEOMETRY-FILE
008700     RECORDING MODE IS F.
008800 01  GEOMETRY-FILE-REC.
008900     05  GF-CURVE-TYPE           PIC X(01).
009000     05  GF-POINT-X              PIC S9(7)V9(3).
009100     05  GF-POINT-Y              PIC S9(5)V9(3).
009200     05  FILLER                  PIC X(05).
009300*----------------------------------------------------------------*
009400 FD  LEVELS-FILE
009500     RECORDING MODE IS F.
009600 01  LEVELS-FILE-REC.
009700     05  LF-NRL-LEVEL            PIC S9(5)V9(3).
009800     05  LF-DEAD-LEVEL           PIC S9(5)V9(3).
009900     05  LF-INSTALLED-CAP        PIC S9(5)V9(2).
010000     05  FILLER                  PIC X(10).
010100*----------------------------------------------------------------*
010200 FD  HYDRO-FILE
010300     RECORDING MODE IS F.
010400 01  HYDRO-FILE-REC.
010500     05  HF-MONTH-NO             PIC 9(02).
010600     05  HF-DOM-INFLOW           PIC S9(6)V9(2).
010700     05  HF-GUAR-CAPACITY        PIC S9(5)V9(2).
010800     05  FILLER                  PIC X(10).
010900*----------------------------------------------------------------*
011000 FD  REPORT-FILE
011100     RECORDING MODE IS F.
011200 01  REPORT-FILE-REC             PIC X(132).
011300*----------------------------------------------------------------*
011400 WORKING-STORAGE SECTION.
011500*----------------------------------------------------------------*
011550*    STANDALONE COUNTERS -- ONE JOB EACH, NOT PART OF ANY RECORD. *
011560*----------------------------------------------------------------*
011570 77  WD-HYDRO-MONTHS-REQUIRED    PIC S9(2) COMP VALUE 12.
011580 77  WD-ABEND-RETURN-CODE        PIC S9(4) COMP VALUE 4.
011590 77  WS-HYDRO-REC-COUNT          PIC S9(2) COMP VALUE ZERO.
011595 77  WR-IDX                      PIC S9(2) COMP VALUE ZERO.
011600*----------------------------------------------------------------*
011700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011800     05  WS-GEOMETRY-STATUS      PIC X(02) VALUE '00'.
011900         88  WS-GEOMETRY-OK          VALUE '00'.
012000     05  WS-LEVELS-STATUS        PIC X(02) VALUE '00'.
012100         88  WS-LEVELS-OK            VALUE '00'.
012200     05  WS-HYDRO-STATUS         PIC X(02) VALUE '00'.
012300         88  WS-HYDRO-OK             VALUE '00'.
012400     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.
012500         88  WS-REPORT-OK            VALUE '00'.
012600     05  WS-GEOMETRY-EOF-SW      PIC X(01) VALUE 'N'.
012700         88  WS-GEOMETRY-EOF         VALUE 'Y'.
012800     05  WS-HYDRO-EOF-SW         PIC X(01) VALUE 'N'.
012900         88  WS-HYDRO-EOF            VALUE 'Y'.
013000     05  FILLER                  PIC X(06).
013200*----------------------------------------------------------------*
013300 01  WS-WORK-FIELDS.
013400     05  WS-PRINT-SCRATCH        PIC S9(5)V9(4) VALUE ZERO.
013500     05  WS-WORK-IMAGE REDEFINES WS-PRINT-SCRATCH
013600                                 PIC X(09).
013700     05  FILLER                  PIC X(05).
013800*----------------------------------------------------------------*
013900 COPY WECCURV.
014000 COPY WECMON.
014100 COPY WECRSLT.
014200 COPY WECFMT.
014300 COPY WECCTL.
014400*================================================================*
014500 PROCEDURE DIVISION.
014600*----------------------------------------------------------------*
014700 0000-MAIN-ROUTINE.
014800*----------------------------------------------------------------*
014900     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT.
015000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
015100     PERFORM 2000-READ-GEOMETRY THRU 2000-EXIT.
015200     PERFORM 2200-READ-LEVELS THRU 2200-EXIT.
015300     PERFORM 2300-READ-HYDRO THRU 2300-EXIT.
015400     PERFORM 3000-CLASSIFY-MONTHS THRU 3000-EXIT.
015500     PERFORM 4000-PLAN-STORAGE THRU 4000-EXIT.
015600     PERFORM 5000-SIMULATE-YEAR THRU 5000-EXIT.
015700     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT.
015800     PERFORM 1800-CLOSE-FILES THRU 1800-EXIT.
015900     GOBACK.
016000*----------------------------------------------------------------*
016100 0100-GET-RUN-DATE.
016200*----------------------------------------------------------------*
016300*    ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR -- CENTURY IS   *
016400*    FORCED HERE, NOT LEFT TO WHATEVER THE COMPILER DEFAULTS TO.  *
016500*----------------------------------------------------------------*
016600     ACCEPT WEC-ACCEPT-DATE FROM DATE.
016700     IF WEC-ACCEPT-YY LESS THAN 50
016800         COMPUTE WEC-CURRENT-YY = 2000 + WEC-ACCEPT-YY
016900     ELSE
017000         COMPUTE WEC-CURRENT-YY = 1900 + WEC-ACCEPT-YY.
017100     MOVE WEC-ACCEPT-MM         TO WEC-CURRENT-MM.
017200     MOVE WEC-ACCEPT-DD         TO WEC-CURRENT-DD.
017300 0100-EXIT.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 1000-OPEN-FILES.
017700*----------------------------------------------------------------*
017800     OPEN INPUT  GEOMETRY-FILE, LEVELS-FILE, HYDRO-FILE
017900          OUTPUT REPORT-FILE.
018000     IF NOT WS-GEOMETRY-OK
018100         DISPLAY 'WECDRV: GEOMETRY FILE OPEN STATUS ' WS-GEOMETRY-STATUS.
018200     IF NOT WS-LEVELS-OK
018300         DISPLAY 'WECDRV: LEVELS FILE OPEN STATUS ' WS-LEVELS-STATUS.
018400     IF NOT WS-HYDRO-OK
018500         DISPLAY 'WECDRV: HYDRO FILE OPEN STATUS ' WS-HYDRO-STATUS.
018600     IF NOT WS-REPORT-OK
018700         DISPLAY 'WECDRV: REPORT FILE OPEN STATUS ' WS-REPORT-STATUS.
018800 1000-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 1800-CLOSE-FILES.
019200*----------------------------------------------------------------*
019300     CLOSE GEOMETRY-FILE, LEVELS-FILE, HYDRO-FILE, REPORT-FILE.
019400 1800-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------*
019700 2000-READ-GEOMETRY.
019800*----------------------------------------------------------------*
019900*    RECORD LAYOUT GEOMETRY-CURVE -- 'H' POINTS FILE INTO THE      *
020000*    STORAGE CURVE, 'L' POINTS FILE INTO THE TAILWATER CURVE.      *
020100*    POINTS MUST ARRIVE ASCENDING ON POINT-X WITHIN EACH CURVE --  *
020200*    WECINTP TRUSTS THIS AND DOES NOT RE-SORT.                    *
020300*----------------------------------------------------------------*
020400     MOVE ZERO                  TO WC-STOR-COUNT.
020500     MOVE ZERO                  TO WC-TAIL-COUNT.
020600     MOVE 'N'                   TO WS-GEOMETRY-EOF-SW.
020700     PERFORM 2010-READ-ONE-GEOMETRY-REC.
020800     PERFORM 2020-FILE-ONE-CURVE-POINT
020900         UNTIL WS-GEOMETRY-EOF.
021000 2000-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------*
021300 2010-READ-ONE-GEOMETRY-REC.
021400*----------------------------------------------------------------*
021500     READ GEOMETRY-FILE
021600         AT END MOVE 'Y'        TO WS-GEOMETRY-EOF-SW.
021700*----------------------------------------------------------------*
021800 2020-FILE-ONE-CURVE-POINT.
021900*----------------------------------------------------------------*
022000     IF GF-CURVE-TYPE EQUAL 'H'
022100         ADD 1                   TO WC-STOR-COUNT
022200         MOVE GF-POINT-X         TO WC-STOR-X (WC-STOR-COUNT)
022300         MOVE GF-POINT-Y         TO WC-STOR-Y (WC-STOR-COUNT)
022400     ELSE
022500         ADD 1                   TO WC-TAIL-COUNT
022600         MOVE GF-POINT-X         TO WC-TAIL-X (WC-TAIL-COUNT)
022700         MOVE GF-POINT-Y         TO WC-TAIL-Y (WC-TAIL-COUNT).
022800     PERFORM 2010-READ-ONE-GEOMETRY-REC.
022900*----------------------------------------------------------------*
023000 2200-READ-LEVELS.
023100*----------------------------------------------------------------*
023200*    RECORD LAYOUT STATIC-LEVELS -- ONE RECORD, NO MORE.           *
023300*----------------------------------------------------------------*
023400     READ LEVELS-FILE
023500         AT END
023600         DISPLAY 'WECDRV: LEVELS FILE EMPTY -- RUN CANNOT PROCEED'
023700         MOVE 'Y'                TO WS-LEVELS-STATUS.
023800     MOVE LF-NRL-LEVEL           TO WL-NRL-LEVEL.
023900     MOVE LF-DEAD-LEVEL          TO WL-DEAD-LEVEL.
024000     MOVE LF-INSTALLED-CAP       TO WL-INSTALLED-CAP.
024100 2200-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------*
024400 2300-READ-HYDRO.
024500*----------------------------------------------------------------*
024600*    RECORD LAYOUT HYDRO-MONTH -- EXACTLY 12 RECORDS REQUIRED,     *
024700*    CALENDAR ORDER.  A SHORT OR LONG FILE IS LOGGED, NOT ABENDED  *
024800*    ON -- SEE WEC-0118.                                          *
024900*----------------------------------------------------------------*
025000     MOVE ZERO                  TO WS-HYDRO-REC-COUNT.
025100     MOVE 'N'                   TO WS-HYDRO-EOF-SW.
025200     PERFORM 2310-READ-ONE-HYDRO-REC.
025300     PERFORM 2320-FILE-ONE-HYDRO-MONTH
025400         UNTIL WS-HYDRO-EOF.
025500     IF WS-HYDRO-REC-COUNT NOT EQUAL WD-HYDRO-MONTHS-REQUIRED
025600         DISPLAY 'WECDRV: HYDRO FILE HAD ' WS-HYDRO-REC-COUNT
025700         DISPLAY 'WECDRV: RECORDS -- 12 ARE REQUIRED, RULE U7.'.
025800 2300-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 2310-READ-ONE-HYDRO-REC.
026200*----------------------------------------------------------------*
026300     READ HYDRO-FILE
026400         AT END MOVE 'Y'        TO WS-HYDRO-EOF-SW.
026500*----------------------------------------------------------------*
026600 2320-FILE-ONE-HYDRO-MONTH.
026700*----------------------------------------------------------------*
026800     ADD 1                       TO WS-HYDRO-REC-COUNT.
026900     IF WS-HYDRO-REC-COUNT NOT GREATER THAN 12
027000         MOVE HF-MONTH-NO        TO WM-MONTH-NO (WS-HYDRO-REC-COUNT)
027100         MOVE HF-DOM-INFLOW      TO WM-DOM-INFLOW (WS-HYDRO-REC-COUNT)
027200         MOVE HF-GUAR-CAPACITY   TO WM-GUAR-CAPACITY
027300             (WS-HYDRO-REC-COUNT).
027400     PERFORM 2310-READ-ONE-HYDRO-REC.
027500*----------------------------------------------------------------*
027600 3000-CLASSIFY-MONTHS.
027700*----------------------------------------------------------------*
027800*    BATCH FLOW STEP 4 -- RULE U2, MONTH-MODE CLASSIFICATION AND  *
027900*    YEAR ROTATION.                                               *
028000*----------------------------------------------------------------*
028100     CALL 'WECMODE' USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
028200         WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES.
028300 3000-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 4000-PLAN-STORAGE.
028700*----------------------------------------------------------------*
028800*    BATCH FLOW STEP 5 -- RULE U3/U4/U5, WHICHEVER PLANNER        *
028900*    WEC-PLANNER-SW SELECTS.  GREEDY IS THE COMPILED-IN DEFAULT.  *
029000*----------------------------------------------------------------*
029100     EVALUATE TRUE
029200         WHEN WEC-PLANNER-DYNPROG
029300             CALL 'WECDYNP' USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
029400                 WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES
029500         WHEN WEC-PLANNER-GREYWOLF
029600             CALL 'WECGWO' USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
029700                 WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES
029800         WHEN OTHER
029900             CALL 'WECGRDY' USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
030000                 WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES
030100     END-EVALUATE.
030150*    WEC-0152 -- A PLAN THAT NEVER BALANCED HAS NO BUSINESS       *
030160*    GOING THROUGH THE SIMULATION STEP.  THIS TEST ONLY EVER     *
030170*    TRIPS OFF THE GREEDY PATH -- THE DP AND GREY-WOLF VARIANTS  *
030180*    ALWAYS POST THE FLAG TRUE (SEE WECDYNP/WECGWO) -- BUT IT IS *
030190*    WRITTEN GENERIC SO IT STILL CATCHES A FUTURE PLANNER THAT   *
030195*    NEEDS THE SAME GUARD.                                       *
030200     IF NOT WEC-ZERO-SUM-OK
030300         PERFORM 9999-ABEND-ZERO-SUM THRU 9999-EXIT.
030500 4000-EXIT.
030600     EXIT.
030700*----------------------------------------------------------------*
030800 5000-SIMULATE-YEAR.
030900*----------------------------------------------------------------*
031000*    BATCH FLOW STEP 6 -- RULE U6, THE RESERVOIR SIMULATION.       *
031100*----------------------------------------------------------------*
031200     CALL 'WECSIM' USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
031300         WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES,
031400         WEC-RESULT-TABLE, WEC-TOTALS-AREA.
031500 5000-EXIT.
031600     EXIT.
031700*----------------------------------------------------------------*
031800 8000-PRINT-REPORT.
031900*----------------------------------------------------------------*
032000     PERFORM 8100-PRINT-HEADING THRU 8100-EXIT.
032100     PERFORM 8200-PRINT-DETAIL
032200         VARYING WR-IDX FROM 1 BY 1 UNTIL WR-IDX GREATER THAN 12.
032300     PERFORM 8300-PRINT-TOTALS THRU 8300-EXIT.
032400 8000-EXIT.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 8100-PRINT-HEADING.
032800*----------------------------------------------------------------*
032900     MOVE WEC-ACCEPT-MM          TO HL-RUN-MONTH.
033000     MOVE WEC-ACCEPT-DD          TO HL-RUN-DAY.
033100     MOVE WEC-ACCEPT-YY          TO HL-RUN-YEAR.
033200     MOVE WEC-PAGE-COUNT         TO HL-PAGE-NUM.
033300     MOVE HL-PAGE-HEADING-1      TO WEC-NEXT-REPORT-LINE.
033400     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
033500     MOVE 'VARIANT-3   '         TO HL-VARIANT-NAME.
033600     EVALUATE TRUE
033700         WHEN WEC-PLANNER-DYNPROG
033800             MOVE 'DYNAMIC PROG.   ' TO HL-PLANNER-NAME
033900         WHEN WEC-PLANNER-GREYWOLF
034000             MOVE 'GREY WOLF       ' TO HL-PLANNER-NAME
034100         WHEN OTHER
034200             MOVE 'GREEDY          ' TO HL-PLANNER-NAME
034300     END-EVALUATE.
034400     MOVE WEC-ROTATE-COUNT       TO HL-ROTATE-COUNT.
034500     MOVE HL-PAGE-HEADING-2      TO WEC-NEXT-REPORT-LINE.
034600     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
034700     MOVE HL-COLUMN-HEADING-1    TO WEC-NEXT-REPORT-LINE.
034800     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
034900     MOVE HL-COLUMN-HEADING-2    TO WEC-NEXT-REPORT-LINE.
035000     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
035100 8100-EXIT.
035200     EXIT.
035300*----------------------------------------------------------------*
035400 8200-PRINT-DETAIL.
035500*----------------------------------------------------------------*
035600     MOVE WR-MONTH (WR-IDX)      TO DL-MONTH.
035700     MOVE WR-MODE (WR-IDX)       TO DL-MODE.
035800     MOVE WR-Q-DOM (WR-IDX)      TO DL-Q-DOM.
035900     MOVE WR-Q-RES (WR-IDX)      TO DL-Q-RES.
036000     MOVE WR-Q-PLANT (WR-IDX)    TO DL-Q-PLANT.
036100     MOVE WR-DV (WR-IDX)         TO DL-DV.
036200     MOVE WR-VOL-BEG (WR-IDX)    TO DL-VOL-BEG.
036300     MOVE WR-VOL-END (WR-IDX)    TO DL-VOL-END.
036400     MOVE WR-Z-UP-BEG (WR-IDX)   TO DL-Z-UP-BEG.
036500     MOVE WR-Z-UP-END (WR-IDX)   TO DL-Z-UP-END.
036600     MOVE WR-Z-LOW (WR-IDX)      TO DL-Z-LOW.
036700     MOVE WR-HEAD (WR-IDX)       TO DL-HEAD.
036800     MOVE WR-N-DOM (WR-IDX)      TO DL-N-DOM.
036900     MOVE WR-N-GUAR (WR-IDX)     TO DL-N-GUAR.
037000     MOVE WR-N-PLANT (WR-IDX)    TO DL-N-PLANT.
037100     MOVE DETAIL-LINE-1          TO WEC-NEXT-REPORT-LINE.
037200     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
037300*----------------------------------------------------------------*
037400 8300-PRINT-TOTALS.
037500*----------------------------------------------------------------*
037600     MOVE WT-SUM-DV              TO TL-SUM-DV.
037700     MOVE WT-MEAN-N-PLANT        TO TL-MEAN-N-PLANT.
037800     MOVE WT-DEFICIT-COUNT       TO TL-DEFICIT-COUNT.
037900     MOVE TOTAL-LINE-1           TO WEC-NEXT-REPORT-LINE.
038000     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
038100 8300-EXIT.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 9110-WRITE-TOP-OF-PAGE.
038500*----------------------------------------------------------------*
038600     MOVE WEC-NEXT-REPORT-LINE   TO REPORT-FILE-REC.
038700     WRITE REPORT-FILE-REC
038800         AFTER ADVANCING PAGE.
038900     MOVE SPACE                  TO WEC-NEXT-REPORT-LINE.
039000     ADD 1                        TO WEC-LINE-COUNT.
039100 9110-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------*
039400 9120-WRITE-PRINT-LINE.
039500*----------------------------------------------------------------*
039600     MOVE WEC-NEXT-REPORT-LINE   TO REPORT-FILE-REC.
039700     WRITE REPORT-FILE-REC
039800         AFTER ADVANCING WEC-LINE-SPACEING.
039900     MOVE SPACE                  TO WEC-NEXT-REPORT-LINE.
040000     ADD 1                        TO WEC-LINE-COUNT.
040100 9120-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400 9999-ABEND-ZERO-SUM.
040500*----------------------------------------------------------------*
040600*    WEC-0152 -- RULE U3-4.  THE GREEDY PLANNER COULD NOT BRING   *
040700*    THE ANNUAL SUM OF DV INSIDE TOLERANCE.  NO SIMULATION, NO    *
040800*    REPORT -- CLOSE WHAT IS OPEN AND HAND THE STEP BACK TO THE   *
040900*    JCL WITH A NONZERO CONDITION CODE SO THE NEXT STEP (OR THE   *
041000*    OPERATOR) KNOWS THIS RUN DID NOT PRODUCE A USABLE PLAN.      *
041100*----------------------------------------------------------------*
041200     DISPLAY 'WECDRV: *** RUN ABORTED -- RULE U3-4 VIOLATION ***'.
041300     DISPLAY 'WECDRV: ANNUAL SUM OF DV DID NOT SETTLE TO ZERO.'.
041400     DISPLAY 'WECDRV: NO SIMULATION AND NO REPORT WILL BE RUN.'.
041500     CLOSE GEOMETRY-FILE, LEVELS-FILE, HYDRO-FILE, REPORT-FILE.
041600     MOVE WD-ABEND-RETURN-CODE  TO RETURN-CODE.
041700     STOP RUN.
041800 9999-EXIT.
041900     EXIT.
