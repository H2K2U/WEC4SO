000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    GREY WOLF METAHEURISTIC dV PLANNER -- EXPERIMENTAL THIRD    *
000400*    OPTION ALONGSIDE WECGRDY AND WECDYNP.  SEARCHES A SMALL     *
000500*    POPULATION OF CANDIDATE END-OF-MONTH VOLUME TRAJECTORIES,   *
000600*    MONTH 12 PINNED AT THE NRL VOLUME, MINIMIZING THE SUM OF    *
000700*    SQUARED GUARANTEED-CAPACITY DEFICITS PLUS AN IMBALANCE      *
000800*    PENALTY ON THE FINAL VOLUME.  CALLED BY WECDRV ONLY WHEN    *
000900*    WEC-PLANNER-GREYWOLF IS SELECTED -- NOT THE SHOP DEFAULT    *
001000*    AND NOT WELL TRUSTED YET; SEE THE 1994 NOTE BELOW.          *
001100*                                                                *
001200*    THE SOURCE PAPER'S RANDOM POPULATION SEARCH USED A SEEDED   *
001300*    PSEUDO-RANDOM STREAM.  WE HAVE NO EQUIVALENT ON THIS BOX SO *
001400*    PARAGRAPH 9000 CARRIES ITS OWN MINIMAL-STANDARD LINEAR-     *
001500*    CONGRUENTIAL GENERATOR (A=48271, M=2147483647), SEEDED      *
001600*    FIXED AT COMPILE TIME.  DO NOT EXPECT BIT-FOR-BIT AGREEMENT *
001700*    WITH ANY OTHER IMPLEMENTATION -- ONLY FEASIBILITY (VOLUMES  *
001800*    IN BOUNDS, FINAL VOLUME AT NRL) IS GUARANTEED.              *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    DATE       INIT  TICKET    DESCRIPTION                      *
002200*    ---------  ----  --------  ------------------------------- *
002300*    1994-02-08 HBC   WEC-0068  ORIGINAL CUT -- A HYDRO DIVISION *
002400*                               SUMMER STUDENT'S PROJECT, KEPT   *
002500*                               ON AS A CURIOSITY.  POPULATION   *
002600*                               AND ITERATION COUNTS ARE SMALL   *
002700*                               ON PURPOSE -- NOBODY IS WAITING  *
002800*                               ON THIS ONE FOR A PRODUCTION RUN.*
002900*    1998-10-19 LDM   WEC-Y2K1  NO DATE FIELDS HERE -- VERIFIED  *
003000*                               Y2K-CLEAN, NO CHANGE REQUIRED.   *
003100*    2003-06-05 PJS   WEC-0119  CLAMPED UPDATED VOLUMES BACK     *
003200*                               INTO [V-DEAD, V-NRL] -- SEE      *
003300*                               2310 -- THE ALPHA/BETA/DELTA     *
003400*                               AVERAGE WAS OCCASIONALLY         *
003500*                               WANDERING OUTSIDE THE CURVE.      *
003600******************************************************************
003700 PROGRAM-ID.    WECGWO.
003800 AUTHOR.        HAROLD B. CAUTHEN.
003900 INSTALLATION.  MORONS LOSERS AND BIMBOS LP -- HYDRO DIVISION.
004000 DATE-WRITTEN.  02/08/94.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*----------------------------------------------------------------*
005700 01  WG5-CONSTANTS.
005800     05  WG5-POP-SIZE            PIC S9(2) COMP VALUE 6.
005900     05  WG5-ITER-MAX            PIC S9(3) COMP VALUE 15.
006000     05  WG5-SECONDS-PER-MONTH   PIC 9(07) COMP VALUE 2629800.
006100     05  WG5-PENALTY-WEIGHT      PIC S9(5) COMP VALUE 100.
006200     05  WG5-INFINITY            PIC S9(9)V9(2) VALUE 999999999.99.
006300     05  FILLER                  PIC X(04).
006400*----------------------------------------------------------------*
006500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006600     05  WG5-ITER                PIC S9(3) COMP VALUE ZERO.
006700     05  WG5-W                   PIC S9(2) COMP VALUE ZERO.
006800     05  WG5-M                   PIC S9(2) COMP VALUE ZERO.
006900     05  WG5-BEST-W              PIC S9(2) COMP VALUE ZERO.
007000     05  WG5-ALPHA-IDX           PIC S9(2) COMP VALUE ZERO.
007100     05  WG5-BETA-IDX            PIC S9(2) COMP VALUE ZERO.
007200     05  WG5-DELTA-IDX           PIC S9(2) COMP VALUE ZERO.
007300     05  WG5-LEADER-IDX          PIC S9(2) COMP VALUE ZERO.
007400     05  WS-WECI-DIRECTION       PIC X(01) VALUE 'F'.
007500     05  WS-WECI-INPUT-VALUE     PIC S9(7)V9(4) VALUE ZERO.
007600     05  WS-WECI-OUTPUT-VALUE    PIC S9(7)V9(4) VALUE ZERO.
007700     05  FILLER                  PIC X(05).
007800*----------------------------------------------------------------*
007900*    MINIMAL-STANDARD LINEAR-CONGRUENTIAL GENERATOR -- SEE THE   *
008000*    HOUSE NOTE AT THE TOP OF THIS PROGRAM.                      *
008100*----------------------------------------------------------------*
008200 01  WG5-RANDOM-AREA.
008300     05  WG5-RAND-SEED           PIC 9(10) COMP VALUE 123457.
008400     05  WG5-RAND-PRODUCT        PIC S9(18) COMP VALUE ZERO.
008500     05  WG5-RAND-QUOT           PIC S9(10) COMP VALUE ZERO.
008600     05  WG5-RAND-FRACTION       PIC S9(1)V9(6) VALUE ZERO.
008700     05  WG5-RAND-PRODUCT-IMAGE REDEFINES WG5-RAND-PRODUCT
008800                                 PIC X(18).
008900     05  FILLER                  PIC X(04).
009000*----------------------------------------------------------------*
009100 01  WG5-WORK-FIELDS.
009200     05  WG5-V-NRL               PIC S9(5)V9(4) VALUE ZERO.
009300     05  WG5-V-DEAD              PIC S9(5)V9(4) VALUE ZERO.
009400     05  WG5-PREV-VOL            PIC S9(5)V9(4) VALUE ZERO.
009500     05  WG5-DELTA-V             PIC S9(5)V9(4) VALUE ZERO.
009600     05  WG5-Q                   PIC S9(6)V9(4) VALUE ZERO.
009700     05  WG5-Z-LOW               PIC S9(5)V9(4) VALUE ZERO.
009800     05  WG5-HEAD-UP-PREV        PIC S9(5)V9(4) VALUE ZERO.
009900     05  WG5-HEAD-UP-CUR         PIC S9(5)V9(4) VALUE ZERO.
010000     05  WG5-HEAD                PIC S9(4)V9(4) VALUE ZERO.
010100     05  WG5-N-RAW               PIC S9(6)V9(4) VALUE ZERO.
010200     05  WG5-N                   PIC S9(6)V9(4) VALUE ZERO.
010300     05  WG5-DEFICIT             PIC S9(6)V9(4) VALUE ZERO.
010400     05  WG5-PENALTY-TERM        PIC S9(9)V9(2) VALUE ZERO.
010500     05  WG5-A-COEF              PIC S9(1)V9(6) VALUE ZERO.
010600     05  WG5-R1                  PIC S9(1)V9(6) VALUE ZERO.
010700     05  WG5-R2                  PIC S9(1)V9(6) VALUE ZERO.
010800     05  WG5-A-FACTOR            PIC S9(3)V9(6) VALUE ZERO.
010900     05  WG5-C-FACTOR            PIC S9(1)V9(6) VALUE ZERO.
011000     05  WG5-D-DIST              PIC S9(5)V9(4) VALUE ZERO.
011100     05  WG5-X-CANDIDATE         PIC S9(5)V9(4) VALUE ZERO.
011200     05  WG5-SUM-CANDIDATE       PIC S9(6)V9(4) VALUE ZERO.
011300     05  WG5-BEST-FITNESS        PIC S9(9)V9(2) VALUE ZERO.
011400     05  WG5-A-COEF-IMAGE REDEFINES WG5-A-COEF
011500                                 PIC X(08).
011600     05  FILLER                  PIC X(06).
011700*----------------------------------------------------------------*
011800*    THE WOLF PACK -- SIX CANDIDATE TRAJECTORIES OF 12 END-OF-   *
011900*    MONTH VOLUMES EACH, PLUS A RUNNING FITNESS SCORE.           *
012000*----------------------------------------------------------------*
012100 01  WG5-POPULATION.
012200     05  WG5-WOLF OCCURS 6 TIMES.
012300         10  WG5-VOLUME OCCURS 12 TIMES
012400                                 PIC S9(5)V9(4).
012500         10  WG5-FITNESS         PIC S9(9)V9(2).
012600     05  FILLER                  PIC X(04).
012700*----------------------------------------------------------------*
012800 LINKAGE SECTION.
012900 COPY WECCURV.
013000 COPY WECMON.
013100*================================================================*
013200 PROCEDURE DIVISION USING WEC-STOR-CURVE, WEC-TAIL-CURVE,
013300     WEC-LEVELS-AREA, WEC-MONTH-TABLE, WEC-SWITCHES.
013400*----------------------------------------------------------------*
013500 0000-MAIN-ROUTINE.
013600*----------------------------------------------------------------*
013700     PERFORM 1000-COMPUTE-VOLUME-BOUNDS THRU 1000-EXIT.
013800     PERFORM 1100-INIT-POPULATION THRU 1100-EXIT.
013900     PERFORM 1200-EVALUATE-POPULATION THRU 1200-EXIT.
014000     PERFORM 2000-RUN-ITERATIONS THRU 2000-EXIT.
014100     PERFORM 3000-EXTRACT-BEST-PLAN THRU 3000-EXIT.
014200     SET WEC-ZERO-SUM-OK        TO TRUE.
014300     GOBACK.
014400*----------------------------------------------------------------*
014500 1000-COMPUTE-VOLUME-BOUNDS.
014600*----------------------------------------------------------------*
014700     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
014800     MOVE 'I'                   TO WS-WECI-DIRECTION.
014900     MOVE WL-NRL-LEVEL          TO WS-WECI-INPUT-VALUE.
015000     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015100         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015200     MOVE WS-WECI-OUTPUT-VALUE  TO WG5-V-NRL.
015300     MOVE WL-DEAD-LEVEL         TO WS-WECI-INPUT-VALUE.
015400     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
015500         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
015600     MOVE WS-WECI-OUTPUT-VALUE  TO WG5-V-DEAD.
015700 1000-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 1050-BUILD-STOR-LOOKUP.
016100*----------------------------------------------------------------*
016200     MOVE WC-STOR-COUNT         TO LU-POINT-COUNT.
016300     PERFORM 1051-COPY-STOR-POINT
016400         VARYING LU-IDX FROM 1 BY 1
016500         UNTIL LU-IDX GREATER THAN WC-STOR-COUNT.
016600 1050-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------*
016900 1051-COPY-STOR-POINT.
017000*----------------------------------------------------------------*
017100     MOVE WC-STOR-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
017200     MOVE WC-STOR-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
017300*----------------------------------------------------------------*
017400 1060-BUILD-TAIL-LOOKUP.
017500*----------------------------------------------------------------*
017600     MOVE WC-TAIL-COUNT         TO LU-POINT-COUNT.
017700     PERFORM 1061-COPY-TAIL-POINT
017800         VARYING LU-IDX FROM 1 BY 1
017900         UNTIL LU-IDX GREATER THAN WC-TAIL-COUNT.
018000 1060-EXIT.
018100     EXIT.
018200*----------------------------------------------------------------*
018300 1061-COPY-TAIL-POINT.
018400*----------------------------------------------------------------*
018500     MOVE WC-TAIL-X (LU-IDX)    TO LU-POINT-X (LU-IDX).
018600     MOVE WC-TAIL-Y (LU-IDX)    TO LU-POINT-Y (LU-IDX).
018700*----------------------------------------------------------------*
018800 1100-INIT-POPULATION.
018900*----------------------------------------------------------------*
019000*    RANDOM STARTING VOLUME PER MONTH PER WOLF, MONTH 12 PINNED  *
019100*    AT THE NRL VOLUME FOR EVERY WOLF -- SEE THE U5 NOTE.        *
019200*----------------------------------------------------------------*
019300     PERFORM 1110-INIT-ONE-WOLF
019400         VARYING WG5-W FROM 1 BY 1
019500         UNTIL WG5-W GREATER THAN WG5-POP-SIZE.
019600 1100-EXIT.
019700     EXIT.
019800*----------------------------------------------------------------*
019900 1110-INIT-ONE-WOLF.
020000*----------------------------------------------------------------*
020100     PERFORM 1120-INIT-ONE-MONTH
020200         VARYING WG5-M FROM 1 BY 1
020300         UNTIL WG5-M GREATER THAN 12.
020400*----------------------------------------------------------------*
020500 1120-INIT-ONE-MONTH.
020600*----------------------------------------------------------------*
020700     IF WG5-M EQUAL 12
020800         MOVE WG5-V-NRL          TO WG5-VOLUME (WG5-W, WG5-M)
020900     ELSE
021000         PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT
021100         COMPUTE WG5-VOLUME (WG5-W, WG5-M) =
021200             WG5-V-DEAD +
021300             (WG5-RAND-FRACTION * (WG5-V-NRL - WG5-V-DEAD)).
021400*----------------------------------------------------------------*
021500 1200-EVALUATE-POPULATION.
021600*----------------------------------------------------------------*
021700     PERFORM 1210-EVALUATE-ONE-WOLF
021800         VARYING WG5-W FROM 1 BY 1
021900         UNTIL WG5-W GREATER THAN WG5-POP-SIZE.
022000 1200-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------*
022300 1210-EVALUATE-ONE-WOLF.
022400*----------------------------------------------------------------*
022500*    FITNESS = SUM OF SQUARED MONTHLY DEFICITS (SAME FORMULA AS  *
022600*    WECDYNP) PLUS THE FINAL-VOLUME IMBALANCE PENALTY.           *
022700*----------------------------------------------------------------*
022800     MOVE ZERO                  TO WG5-FITNESS (WG5-W).
022900     MOVE WG5-V-NRL              TO WG5-PREV-VOL.
023000     PERFORM 1220-SCORE-ONE-MONTH
023100         VARYING WG5-M FROM 1 BY 1 UNTIL WG5-M GREATER THAN 12.
023200     COMPUTE WG5-PENALTY-TERM =
023300         WG5-PENALTY-WEIGHT *
023400         (WG5-VOLUME (WG5-W, 12) - WG5-V-NRL) *
023500         (WG5-VOLUME (WG5-W, 12) - WG5-V-NRL).
023600     ADD WG5-PENALTY-TERM        TO WG5-FITNESS (WG5-W).
023700*----------------------------------------------------------------*
023800 1220-SCORE-ONE-MONTH.
023900*----------------------------------------------------------------*
024000     COMPUTE WG5-DELTA-V =
024100         WG5-VOLUME (WG5-W, WG5-M) - WG5-PREV-VOL.
024200     COMPUTE WG5-Q =
024300         WM-DOM-INFLOW (WG5-M) -
024400         (WG5-DELTA-V * 1000000000) / WG5-SECONDS-PER-MONTH.
024500     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
024600     MOVE 'F'                   TO WS-WECI-DIRECTION.
024700     MOVE WG5-PREV-VOL          TO WS-WECI-INPUT-VALUE.
024800     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
024900         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
025000     MOVE WS-WECI-OUTPUT-VALUE  TO WG5-HEAD-UP-PREV.
025100     PERFORM 1050-BUILD-STOR-LOOKUP THRU 1050-EXIT.
025200     MOVE WG5-VOLUME (WG5-W, WG5-M) TO WS-WECI-INPUT-VALUE.
025300     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
025400         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
025500     MOVE WS-WECI-OUTPUT-VALUE  TO WG5-HEAD-UP-CUR.
025600     PERFORM 1060-BUILD-TAIL-LOOKUP THRU 1060-EXIT.
025700     MOVE WG5-Q                 TO WS-WECI-INPUT-VALUE.
025800     CALL 'WECINTP' USING WEC-LOOKUP-CURVE, WS-WECI-DIRECTION,
025900         WS-WECI-INPUT-VALUE, WS-WECI-OUTPUT-VALUE.
026000     MOVE WS-WECI-OUTPUT-VALUE  TO WG5-Z-LOW.
026100     COMPUTE WG5-HEAD =
026200         ((WG5-HEAD-UP-PREV + WG5-HEAD-UP-CUR) / 2) - WG5-Z-LOW.
026300     COMPUTE WG5-N-RAW ROUNDED = 8.5 * WG5-Q * WG5-HEAD / 1000.
026400     IF WG5-N-RAW GREATER THAN WL-INSTALLED-CAP
026500         MOVE WL-INSTALLED-CAP  TO WG5-N
026600     ELSE
026700         MOVE WG5-N-RAW         TO WG5-N.
026800     COMPUTE WG5-DEFICIT = WM-GUAR-CAPACITY (WG5-M) - WG5-N.
026900     IF WG5-DEFICIT LESS THAN ZERO
027000         MOVE ZERO               TO WG5-DEFICIT.
027100     COMPUTE WG5-FITNESS (WG5-W) =
027200         WG5-FITNESS (WG5-W) + (WG5-DEFICIT * WG5-DEFICIT).
027300     MOVE WG5-VOLUME (WG5-W, WG5-M) TO WG5-PREV-VOL.
027400*----------------------------------------------------------------*
027500 2000-RUN-ITERATIONS.
027600*----------------------------------------------------------------*
027700     PERFORM 2100-RUN-ONE-ITERATION
027800         VARYING WG5-ITER FROM 1 BY 1
027900         UNTIL WG5-ITER GREATER THAN WG5-ITER-MAX.
028000 2000-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 2100-RUN-ONE-ITERATION.
028400*----------------------------------------------------------------*
028500*    COEFFICIENT A DECAYS LINEARLY 2 -> 0 OVER THE ITERATIONS.   *
028600*----------------------------------------------------------------*
028700     COMPUTE WG5-A-COEF = 2 - ((2 * WG5-ITER) / WG5-ITER-MAX).
028800     PERFORM 2200-RANK-WOLVES THRU 2200-EXIT.
028900     PERFORM 2300-UPDATE-ONE-WOLF
029000         VARYING WG5-W FROM 1 BY 1
029100         UNTIL WG5-W GREATER THAN WG5-POP-SIZE.
029200*----------------------------------------------------------------*
029300 2200-RANK-WOLVES.
029400*----------------------------------------------------------------*
029500*    ALPHA, BETA, DELTA -- THE THREE LOWEST-FITNESS WOLVES.      *
029600*----------------------------------------------------------------*
029700     MOVE 1                      TO WG5-ALPHA-IDX.
029800     MOVE WG5-FITNESS (1)        TO WG5-BEST-FITNESS.
029900     PERFORM 2210-CHECK-ALPHA
030000         VARYING WG5-W FROM 2 BY 1 UNTIL WG5-W GREATER THAN
030100             WG5-POP-SIZE.
030200     MOVE WG5-INFINITY           TO WG5-BEST-FITNESS.
030300     PERFORM 2220-CHECK-BETA
030400         VARYING WG5-W FROM 1 BY 1 UNTIL WG5-W GREATER THAN
030500             WG5-POP-SIZE.
030600     MOVE WG5-INFINITY           TO WG5-BEST-FITNESS.
030700     PERFORM 2230-CHECK-DELTA
030800         VARYING WG5-W FROM 1 BY 1 UNTIL WG5-W GREATER THAN
030900             WG5-POP-SIZE.
031000 2200-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------*
031300 2210-CHECK-ALPHA.
031400*----------------------------------------------------------------*
031500     IF WG5-FITNESS (WG5-W) LESS THAN WG5-BEST-FITNESS
031600         MOVE WG5-FITNESS (WG5-W) TO WG5-BEST-FITNESS
031700         MOVE WG5-W               TO WG5-ALPHA-IDX.
031800*----------------------------------------------------------------*
031900 2220-CHECK-BETA.
032000*----------------------------------------------------------------*
032100     IF WG5-W NOT EQUAL WG5-ALPHA-IDX
032200             AND WG5-FITNESS (WG5-W) LESS THAN WG5-BEST-FITNESS
032300         MOVE WG5-FITNESS (WG5-W) TO WG5-BEST-FITNESS
032400         MOVE WG5-W               TO WG5-BETA-IDX.
032500*----------------------------------------------------------------*
032600 2230-CHECK-DELTA.
032700*----------------------------------------------------------------*
032800     IF WG5-W NOT EQUAL WG5-ALPHA-IDX
032900             AND WG5-W NOT EQUAL WG5-BETA-IDX
033000             AND WG5-FITNESS (WG5-W) LESS THAN WG5-BEST-FITNESS
033100         MOVE WG5-FITNESS (WG5-W) TO WG5-BEST-FITNESS
033200         MOVE WG5-W               TO WG5-DELTA-IDX.
033300*----------------------------------------------------------------*
033400 2300-UPDATE-ONE-WOLF.
033500*----------------------------------------------------------------*
033600     PERFORM 2310-UPDATE-ONE-DIMENSION
033700         VARYING WG5-M FROM 1 BY 1 UNTIL WG5-M GREATER THAN 11.
033800     PERFORM 1210-EVALUATE-ONE-WOLF.
033900*----------------------------------------------------------------*
034000 2310-UPDATE-ONE-DIMENSION.
034100*----------------------------------------------------------------*
034200     MOVE ZERO                   TO WG5-SUM-CANDIDATE.
034300     MOVE WG5-ALPHA-IDX           TO WG5-LEADER-IDX.
034400     PERFORM 2320-COMPUTE-CANDIDATE THRU 2320-EXIT.
034500     ADD WG5-X-CANDIDATE          TO WG5-SUM-CANDIDATE.
034600     MOVE WG5-BETA-IDX            TO WG5-LEADER-IDX.
034700     PERFORM 2320-COMPUTE-CANDIDATE THRU 2320-EXIT.
034800     ADD WG5-X-CANDIDATE          TO WG5-SUM-CANDIDATE.
034900     MOVE WG5-DELTA-IDX           TO WG5-LEADER-IDX.
035000     PERFORM 2320-COMPUTE-CANDIDATE THRU 2320-EXIT.
035100     ADD WG5-X-CANDIDATE          TO WG5-SUM-CANDIDATE.
035200     COMPUTE WG5-VOLUME (WG5-W, WG5-M) ROUNDED =
035300         WG5-SUM-CANDIDATE / 3.
035400     IF WG5-VOLUME (WG5-W, WG5-M) LESS THAN WG5-V-DEAD
035500         MOVE WG5-V-DEAD          TO WG5-VOLUME (WG5-W, WG5-M).
035600     IF WG5-VOLUME (WG5-W, WG5-M) GREATER THAN WG5-V-NRL
035700         MOVE WG5-V-NRL           TO WG5-VOLUME (WG5-W, WG5-M).
035800*----------------------------------------------------------------*
035900 2320-COMPUTE-CANDIDATE.
036000*----------------------------------------------------------------*
036100     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
036200     MOVE WG5-RAND-FRACTION       TO WG5-R1.
036300     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
036400     MOVE WG5-RAND-FRACTION       TO WG5-R2.
036500     COMPUTE WG5-A-FACTOR = (2 * WG5-A-COEF * WG5-R1) - WG5-A-COEF.
036600     COMPUTE WG5-C-FACTOR = 2 * WG5-R2.
036700     COMPUTE WG5-D-DIST =
036800         (WG5-C-FACTOR * WG5-VOLUME (WG5-LEADER-IDX, WG5-M)) -
036900         WG5-VOLUME (WG5-W, WG5-M).
037000     IF WG5-D-DIST LESS THAN ZERO
037100         COMPUTE WG5-D-DIST = 0 - WG5-D-DIST.
037200     COMPUTE WG5-X-CANDIDATE =
037300         WG5-VOLUME (WG5-LEADER-IDX, WG5-M) -
037400         (WG5-A-FACTOR * WG5-D-DIST).
037500 2320-EXIT.
037600     EXIT.
037700*----------------------------------------------------------------*
037800 3000-EXTRACT-BEST-PLAN.
037900*----------------------------------------------------------------*
038000*    PICK THE SURVIVING WOLF WITH THE LOWEST FITNESS AND TURN    *
038100*    ITS VOLUME TRAJECTORY INTO A MONTH-BY-MONTH DV TABLE.       *
038200*----------------------------------------------------------------*
038300     MOVE 1                      TO WG5-BEST-W.
038400     MOVE WG5-FITNESS (1)        TO WG5-BEST-FITNESS.
038500     PERFORM 3010-CHECK-BEST-WOLF
038600         VARYING WG5-W FROM 2 BY 1 UNTIL WG5-W GREATER THAN
038700             WG5-POP-SIZE.
038800     MOVE WG5-V-NRL              TO WG5-PREV-VOL.
038900     PERFORM 3020-EMIT-ONE-MONTH-DV
039000         VARYING WG5-M FROM 1 BY 1 UNTIL WG5-M GREATER THAN 12.
039100 3000-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------*
039400 3010-CHECK-BEST-WOLF.
039500*----------------------------------------------------------------*
039600     IF WG5-FITNESS (WG5-W) LESS THAN WG5-BEST-FITNESS
039700         MOVE WG5-FITNESS (WG5-W) TO WG5-BEST-FITNESS
039800         MOVE WG5-W               TO WG5-BEST-W.
039900*----------------------------------------------------------------*
040000 3020-EMIT-ONE-MONTH-DV.
040100*----------------------------------------------------------------*
040200     COMPUTE WM-DV (WG5-M) =
040300         WG5-VOLUME (WG5-BEST-W, WG5-M) - WG5-PREV-VOL.
040400     MOVE WG5-VOLUME (WG5-BEST-W, WG5-M) TO WG5-PREV-VOL.
040500*----------------------------------------------------------------*
040600 9000-NEXT-RANDOM.
040700*----------------------------------------------------------------*
040800*    MINIMAL-STANDARD (PARK-MILLER) LINEAR-CONGRUENTIAL STEP --  *
040900*    LEAVES A FRACTION IN [0,1) IN WG5-RAND-FRACTION.            *
041000*----------------------------------------------------------------*
041100     COMPUTE WG5-RAND-PRODUCT = WG5-RAND-SEED * 48271.
041200     DIVIDE WG5-RAND-PRODUCT BY 2147483647
041300         GIVING WG5-RAND-QUOT REMAINDER WG5-RAND-SEED.
041400     COMPUTE WG5-RAND-FRACTION ROUNDED =
041500         WG5-RAND-SEED / 2147483647.
041600 9000-EXIT.
041700     EXIT.
