000100******************************************************************
000200*    WECFMT  --  132-COLUMN REPORT HEADINGS AND DETAIL/TOTAL    *
000300*                 PRINT LINES FOR THE ANNUAL REGULATION REPORT  *
000400*                                                                *
000500*    ONE PAGE, 12 DETAIL LINES IN ROTATED-YEAR ORDER, NO PAGE    *
000600*    BREAKS (THE WHOLE REPORT IS ONE PLANT-YEAR).                *
000700*                                                                *
000800*    MAINTENANCE LOG                                             *
000900*    DATE       INIT  TICKET    DESCRIPTION                      *
001000*    ---------  ----  --------  ------------------------------- *
001100*    1991-09-02 RKT   WEC-0041  ORIGINAL CUT.                    *
001200*    1994-02-08 HBC   WEC-0066  ADDED PLANNER-NAME TO THE PAGE   *
001300*                               HEADING SO OPS CAN TELL WHICH    *
001400*                               dV STRATEGY RAN.                 *
001500*    1997-05-20 HBC   WEC-0088  ADDED THE TOTALS LINE FORMATS.   *
002100******************************************************************
002200*--------------------------------------------------------------*
002300*    PAGE HEADING -- RUN TITLE, PLANNER/VARIANT IDENTIFICATION  *
002400*--------------------------------------------------------------*
002500 01  HL-PAGE-HEADING-1.
002600     05  FILLER                  PIC X(01)  VALUE SPACE.
002700     05  FILLER                  PIC X(36)
002800                     VALUE 'ANNUAL HYDROPOWER RESERVOIR REGULATI'.
002900     05  FILLER                  PIC X(15) VALUE 'ON  -  RUN DATE'.
003000     05  FILLER                  PIC X(01) VALUE ':'.
003100     05  HL-RUN-MONTH            PIC XX.
003200     05  FILLER                  PIC X(01) VALUE '/'.
003300     05  HL-RUN-DAY              PIC XX.
003400     05  FILLER                  PIC X(01) VALUE '/'.
003500     05  HL-RUN-YEAR             PIC XX.
003600     05  FILLER                  PIC X(10) VALUE SPACE.
003700     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
003800     05  HL-PAGE-NUM             PIC ZZ9.
003900     05  FILLER                  PIC X(48) VALUE SPACE.
004000*--------------------------------------------------------------*
004100 01  HL-PAGE-HEADING-2.
004200     05  FILLER                  PIC X(10) VALUE 'VARIANT:  '.
004300     05  HL-VARIANT-NAME         PIC X(12).
004400     05  FILLER                  PIC X(08) VALUE SPACE.
004500     05  FILLER                  PIC X(09) VALUE 'PLANNER: '.
004600     05  HL-PLANNER-NAME         PIC X(16).
004700     05  FILLER                  PIC X(10) VALUE SPACE.
004800     05  FILLER                  PIC X(14) VALUE 'ROTATED BY:   '.
004900     05  HL-ROTATE-COUNT         PIC Z9.
005000     05  FILLER                  PIC X(52) VALUE SPACE.
005100*--------------------------------------------------------------*
005200*    COLUMN HEADINGS -- TWO LINES, ONE PER RESULT-DETAIL FIELD  *
005300*--------------------------------------------------------------*
005400 01  HL-COLUMN-HEADING-1.
005500     05  FILLER  PIC X(03) VALUE 'MO '.
005600     05  FILLER  PIC X(09) VALUE 'MODE     '.
005700     05  FILLER  PIC X(08) VALUE ' Q-DOM  '.
005800     05  FILLER  PIC X(08) VALUE ' Q-RES  '.
005900     05  FILLER  PIC X(08) VALUE 'Q-PLANT '.
006000     05  FILLER  PIC X(10) VALUE '   DV    '.
006100     05  FILLER  PIC X(10) VALUE '  V-BEG   '.
006200     05  FILLER  PIC X(10) VALUE '  V-END   '.
006300     05  FILLER  PIC X(09) VALUE 'Z-UP-BEG '.
006400     05  FILLER  PIC X(09) VALUE 'Z-UP-END '.
006500     05  FILLER  PIC X(09) VALUE ' Z-LOW   '.
006600     05  FILLER  PIC X(09) VALUE '  HEAD   '.
006700     05  FILLER  PIC X(08) VALUE ' N-DOM  '.
006800     05  FILLER  PIC X(07) VALUE 'N-GUAR '.
006900     05  FILLER  PIC X(08) VALUE 'N-PLANT '.
007000     05  FILLER  PIC X(08) VALUE SPACE.
007100*--------------------------------------------------------------*
007200 01  HL-COLUMN-HEADING-2.
007300     05  FILLER  PIC X(132) VALUE ALL '-'.
007400*--------------------------------------------------------------*
007500*    DETAIL LINE -- ONE PER SIMULATED MONTH, ROTATED-YEAR ORDER *
007600*--------------------------------------------------------------*
007700 01  DETAIL-LINE-1.
007800     05  FILLER                  PIC X(01) VALUE SPACE.
007900     05  DL-MONTH                PIC Z9.
008000     05  FILLER                  PIC X(01) VALUE SPACE.
008100     05  DL-MODE                 PIC X(08).
008200     05  FILLER                  PIC X(01) VALUE SPACE.
008300     05  DL-Q-DOM                PIC -ZZZZ9.9.
008400     05  FILLER                  PIC X(01) VALUE SPACE.
008500     05  DL-Q-RES                PIC -ZZZZ9.9.
008600     05  FILLER                  PIC X(01) VALUE SPACE.
008700     05  DL-Q-PLANT              PIC -ZZZZ9.9.
008800     05  FILLER                  PIC X(01) VALUE SPACE.
008900     05  DL-DV                   PIC -ZZZ9.999.
009000     05  FILLER                  PIC X(01) VALUE SPACE.
009100     05  DL-VOL-BEG              PIC ZZZZ9.999.
009200     05  FILLER                  PIC X(01) VALUE SPACE.
009300     05  DL-VOL-END              PIC ZZZZ9.999.
009400     05  FILLER                  PIC X(01) VALUE SPACE.
009500     05  DL-Z-UP-BEG             PIC ZZZZ9.99.
009600     05  FILLER                  PIC X(01) VALUE SPACE.
009700     05  DL-Z-UP-END             PIC ZZZZ9.99.
009800     05  FILLER                  PIC X(01) VALUE SPACE.
009900     05  DL-Z-LOW                PIC ZZZZ9.99.
010000     05  FILLER                  PIC X(01) VALUE SPACE.
010100     05  DL-HEAD                 PIC -ZZZ9.99.
010200     05  FILLER                  PIC X(01) VALUE SPACE.
010300     05  DL-N-DOM                PIC -ZZZZ9.9.
010400     05  FILLER                  PIC X(01) VALUE SPACE.
010500     05  DL-N-GUAR               PIC ZZZZ9.9.
010600     05  FILLER                  PIC X(01) VALUE SPACE.
010700     05  DL-N-PLANT              PIC -ZZZZ9.9.
010800     05  FILLER                  PIC X(14) VALUE SPACE.
010900*--------------------------------------------------------------*
011000*    TOTALS LINE(S) -- SIGMA DV, MEAN N-PLANT, DEFICIT COUNT    *
011100*--------------------------------------------------------------*
011200 01  TOTAL-LINE-1.
011300     05  FILLER                  PIC X(03) VALUE SPACE.
011400     05  FILLER                  PIC X(16) VALUE 'ANNUAL SUM DV: '.
011500     05  TL-SUM-DV               PIC -ZZZ9.9999.
011600     05  FILLER                  PIC X(05) VALUE ' KM3 '.
011700     05  FILLER                  PIC X(18) VALUE 'MEAN N-PLANT:    '.
011800     05  TL-MEAN-N-PLANT         PIC ZZZZ9.99.
011900     05  FILLER                  PIC X(05) VALUE ' MW  '.
012000     05  FILLER                  PIC X(17) VALUE 'DEFICIT MONTHS: '.
012100     05  TL-DEFICIT-COUNT        PIC Z9.
012200     05  FILLER                  PIC X(49) VALUE SPACE.
